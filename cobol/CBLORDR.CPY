000100***************************************************************
000110* CBLORDR - ORDER FILE RECORD.                                *
000120* ONE RECORD PER PRICED CART, WRITTEN BY CBLPOS05 AND SCANNED  *
000130* IN FULL BY CBLPOS06 WHEN A SESSION CLOSES - LINE-SEQUENTIAL, *
000140* APPEND ONLY, NO KEY.  ORD-NUMBER IS BUILT AS "ORD-" PLUS THE *
000150* RATING DATE PLUS A SEQUENCE TAIL, SO IT IS SHOWN HERE BOTH   *
000160* AS THE WHOLE KEY AND BROKEN OUT BY PART FOR THE NUMBER-      *
000170* GENERATOR PARAGRAPH IN CBLPOS05.                             *
000180*---------------------------------------------------------------
000190* 03/04/24  AL   TKT-POS-101   ORIGINAL COPYBOOK.              *    POS101
000200* 06/11/24  AL   TKT-POS-170   BROKE OUT ORD-NUMBER-R SO THE    *   POS170
000210*                              SEQUENCE TAIL COULD BE BUMPED    *
000220*                              WITHOUT RE-STRINGING THE WHOLE   *
000230*                              KEY EVERY TIME.                  *
000240***************************************************************
000250 01  ORDR-RECORD.
000260     05  ORDR-NUMBER             PIC X(30).
000270     05  ORDR-NUMBER-R REDEFINES ORDR-NUMBER.
000280         10  ORDR-NUM-PREFIX     PIC X(4).
000290         10  ORDR-NUM-DATE       PIC 9(8).
000300         10  ORDR-NUM-SEQ        PIC X(18).
000310     05  ORDR-SESSION-ID         PIC 9(9)       COMP-3.
000320     05  ORDR-CASHIER-NAME       PIC X(80).
000330     05  ORDR-PAYMENT-METHOD     PIC X(10).
000340     05  ORDR-SUBTOTAL           PIC S9(10)V99  COMP-3.
000350     05  ORDR-DISCOUNT-AMT       PIC S9(10)V99  COMP-3.
000360     05  ORDR-TAX-AMT            PIC S9(10)V99  COMP-3.
000370     05  ORDR-TOTAL-AMT          PIC S9(10)V99  COMP-3.
000380     05  ORDR-STATUS             PIC X(10).
000390         88  ORDR-IS-COMPLETED          VALUE "COMPLETED".
000400     05  FILLER                  PIC X(15).
