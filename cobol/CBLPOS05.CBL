000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              CBLPOS05.
000120 AUTHOR.                  ASHLEY LINDQUIST.
000130 INSTALLATION.            RIVERBEND RETAIL SYSTEMS - POS GROUP.
000140 DATE-WRITTEN.            05/14/1991.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL.
000170
000180***************************************************************
000190* CBLPOS05 - ORDER RATING ENGINE.                             *
000200* PRICES ONE CART AGAINST AN OPEN SESSION: VALIDATES EVERY      *
000210* BARCODE FIRST (CBLANL05-STYLE, REJECT THE WHOLE CART ON ANY   *
000220* MISS), THEN RE-READS THE CART AND PRICES EACH LINE - LOYALTY  *
000230* QUANTITY OFFERS FIRST, THEN STACKING PROMOTIONS, THEN TAX ON   *
000240* THE NET.  A PRICED CART BECOMES ONE ORDER RECORD AND ONE      *
000250* ORDER-ITEM RECORD PER LINE, AND ITS TOTAL IS POSTED STRAIGHT   *
000260* BACK ONTO THE SESSION DRAWER.                                *
000270*---------------------------------------------------------------
000280* CHANGE LOG                                                   *
000290* 05/14/91  AL   TKT-POS-012   ORIGINAL PROGRAM - PRICING ONLY,  *
000300*                              NO LOYALTY OR PROMO YET.         *
000310* 08/02/93  AL   TKT-POS-039   ADDED PROMOTION-MASTER LOOKUP     *
000320*                              AND STACKING DISCOUNTS.          *
000330* 02/19/96  AL   TKT-POS-084   ADDED LOYALTY-MASTER LOOKUP -     *
000340*                              DISCOUNT-ON-QUANTITY TYPE ONLY.  *
000350* 09/30/97  AL   TKT-POS-098   ADDED BUY-X-GET-Y LOYALTY TYPE    *
000360*                              AND OI-FREE-ITEMS ON THE RECEIPT. *
000370* 12/08/98  AL   TKT-POS-116   Y2K - PROM/LOY WINDOW COMPARES    *
000380*                              NOW RUN AGAINST A 4-DIGIT-YEAR    *
000390*                              TODAY'S DATE, NOT A 2-DIGIT ONE.  *
000400* 06/11/24  AL   TKT-POS-170   SPLIT ORD-NUMBER INTO PREFIX/     *
000410*                              DATE/SEQUENCE SO THE GENERATOR    *
000420*                              DOESN'T RE-STRING THE WHOLE KEY.  *
000430* 11/20/24  RL   TKT-POS-231   SWAPPED FUNCTION CURRENT-DATE     *
000440*                              FOR ACCEPT FROM DATE.             *
000450***************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     C01 IS TOP-OF-FORM.
000510
000520 INPUT-OUTPUT SECTION.
000530 FILE-CONTROL.
000540
000550     SELECT ORDER-CTL
000560         ASSIGN TO ORDCTL
000570         ORGANIZATION IS LINE SEQUENTIAL.
000580
000590     SELECT CART-ITEM
000600         ASSIGN TO CARTFILE
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620
000630     SELECT PRODUCT-MASTER
000640         ASSIGN TO PRODMAST
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660
000670     SELECT PROMOTION-MASTER
000680         ASSIGN TO PROMMAST
000690         ORGANIZATION IS LINE SEQUENTIAL.
000700
000710     SELECT LOYALTY-MASTER
000720         ASSIGN TO LOYMAST
000730         ORGANIZATION IS LINE SEQUENTIAL.
000740
000750     SELECT POS-SESSION
000760         ASSIGN TO SESSFILE
000770         ORGANIZATION IS RELATIVE
000780         ACCESS IS RANDOM
000790         RELATIVE KEY IS WS-SESS-RRN
000800         FILE STATUS IS WS-SESS-STATUS.
000810
000820     SELECT ORDER-MASTER
000830         ASSIGN TO ORDRFILE
000840         ORGANIZATION IS LINE SEQUENTIAL.
000850
000860     SELECT ORDER-ITEM
000870         ASSIGN TO OITMFILE
000880         ORGANIZATION IS LINE SEQUENTIAL.
000890
000900     SELECT ORDER-RPT
000910         ASSIGN TO ORDRRPT.
000920
000930     SELECT REJECT-RPT
000940         ASSIGN TO REJCRPT.
000950
000960 DATA DIVISION.
000970 FILE SECTION.
000980
000990 FD  ORDER-CTL
001000     LABEL RECORD IS STANDARD
001010     DATA RECORD IS CTL-RECORD.
001020 01  CTL-RECORD.
001030     05  CTL-SESSION-ID          PIC 9(9)       COMP-3.
001040     05  CTL-PAYMENT-METHOD      PIC X(10).
001050     05  FILLER                  PIC X(15).
001060
001070 FD  CART-ITEM
001080     LABEL RECORD IS STANDARD
001090     DATA RECORD IS CART-RECORD.
001100 COPY CBLCART.
001110
001120 FD  PRODUCT-MASTER
001130     LABEL RECORD IS STANDARD
001140     DATA RECORD IS PRDM-RECORD.
001150 COPY CBLPRDM.
001160
001170 FD  PROMOTION-MASTER
001180     LABEL RECORD IS STANDARD
001190     DATA RECORD IS PROM-RECORD.
001200 COPY CBLPROM.
001210
001220 FD  LOYALTY-MASTER
001230     LABEL RECORD IS STANDARD
001240     DATA RECORD IS LOYM-RECORD.
001250 COPY CBLLOYM.
001260
001270 FD  POS-SESSION
001280     LABEL RECORD IS STANDARD
001290     DATA RECORD IS SESS-RECORD.
001300 COPY CBLSESS.
001310
001320 FD  ORDER-MASTER
001330     LABEL RECORD IS STANDARD
001340     DATA RECORD IS ORDR-RECORD.
001350 COPY CBLORDR.
001360
001370 FD  ORDER-ITEM
001380     LABEL RECORD IS STANDARD
001390     DATA RECORD IS OITM-RECORD.
001400 COPY CBLOITM.
001410
001420 FD  ORDER-RPT
001430     LABEL RECORD IS OMITTED
001440     RECORD CONTAINS 132 CHARACTERS
001450     LINAGE IS 60 WITH FOOTING AT 55
001460     DATA RECORD IS ORPT-LINE.
001470
001480 01  ORPT-LINE                   PIC X(132).
001490
001500 FD  REJECT-RPT
001510     LABEL RECORD IS OMITTED
001520     RECORD CONTAINS 132 CHARACTERS
001530     DATA RECORD IS RRPT-LINE.
001540
001550 01  RRPT-LINE                   PIC X(132).
001560
001570 WORKING-STORAGE SECTION.
001580 COPY CBLPRDT.
001590 COPY CBLPROT.
001600 COPY CBLLOYT.
001610
001620 01  WS-SESS-RRN                 PIC 9(9)       COMP.
001630 01  WS-SESS-STATUS              PIC XX         VALUE "00".
001640     88  WS-SESS-OK                     VALUE "00".
001650     88  WS-SESS-NOT-FOUND              VALUE "23".
001660
001670 01  WORK-AREA.
001680     05  C-PCTR                  PIC 99         VALUE ZERO.
001690     05  MORE-PRODUCTS           PIC XXX        VALUE "YES".
001700     05  MORE-PROMOS             PIC XXX        VALUE "YES".
001710     05  MORE-LOYALTY            PIC XXX        VALUE "YES".
001720     05  MORE-ORDERS             PIC XXX        VALUE "YES".
001730     05  MORE-CART               PIC XXX        VALUE "YES".
001740     05  WS-CART-OK-SW           PIC XXX        VALUE "YES".
001750         88  WS-CART-OK                 VALUE "YES".
001760         88  WS-CART-REJECTED           VALUE "NO".
001770     05  FILLER                  PIC X(10)      VALUE SPACES.
001780
001790 01  WS-TODAY-RAW                PIC 9(6).
001800 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
001810     05  WS-RAW-YY               PIC 99.
001820     05  WS-RAW-MM               PIC 99.
001830     05  WS-RAW-DD               PIC 99.
001840
001850 01  WS-TODAY-DATE                PIC 9(8)      COMP-3.
001860 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
001870     05  WS-TODAY-CC             PIC 99.
001880     05  WS-TODAY-YY             PIC 99.
001890     05  WS-TODAY-MM             PIC 99.
001900     05  WS-TODAY-DD             PIC 99.
001910
001920 01  SYS-DATE.
001930     05  I-YEAR                  PIC 9(4).
001940     05  I-MONTH                 PIC 99.
001950     05  I-DAY                   PIC 99.
001960     05  FILLER                  PIC X(2)       VALUE SPACES.
001970
001980 01  WS-REJECT-REASON             PIC X(30)     VALUE SPACES.
001990
002000*    LINE-LEVEL WORK FIELDS - RESET FOR EVERY CART LINE PRICED.
002010 01  WS-LINE-AREA.
002020     05  WS-LINE-PRDT-NDX        PIC 9(4)       COMP.
002030     05  WS-LINE-SUBTOTAL        PIC S9(9)V99   COMP-3.
002040     05  WS-LINE-DISCOUNT        PIC S9(9)V99   COMP-3.
002050     05  WS-LINE-FREE-ITEMS      PIC 9(5)       COMP-3.
002060     05  WS-LINE-TAXABLE         PIC S9(9)V99   COMP-3.
002070     05  WS-LINE-TAX             PIC S9(9)V99   COMP-3.
002080     05  WS-LINE-TOTAL           PIC S9(9)V99   COMP-3.
002090     05  WS-PROMO-APPLIED        PIC X(200)     VALUE SPACES.
002100     05  FILLER                  PIC X(10)      VALUE SPACES.
002110
002120*    RULE-MATCH WORK FIELDS - RESET FOR EVERY RULE TESTED.
002130 01  WS-RULE-AREA.
002140     05  WS-SETS                 PIC 9(5)       COMP.
002150     05  WS-SET-DISCOUNT         PIC S9(8)V99   COMP-3.
002160     05  WS-RULE-DISCOUNT        PIC S9(8)V99   COMP-3.
002170     05  WS-FREE-THIS-RULE       PIC 9(5)       COMP.
002180     05  WS-TRIGGER-PTR          PIC 9(4)       COMP.
002190     05  WS-TRIGGER-TOKEN        PIC X(50).
002200     05  WS-MATCH-SW             PIC XXX        VALUE "NO".
002210         88  WS-BARCODE-MATCHED         VALUE "YES".
002220     05  FILLER                  PIC X(10)      VALUE SPACES.
002230
002240*    ORDER-LEVEL ACCUMULATORS - RESET ONCE AT THE START OF THE
002250*    CART, ADDED TO AFTER EVERY LINE IS PRICED.
002260 01  WS-ORDER-TOTALS.
002270     05  WS-ORDER-SUBTOTAL       PIC S9(10)V99  COMP-3.
002280     05  WS-ORDER-DISCOUNT       PIC S9(10)V99  COMP-3.
002290     05  WS-ORDER-TAX            PIC S9(10)V99  COMP-3.
002300     05  WS-ORDER-TOTAL          PIC S9(10)V99  COMP-3.
002310 01  WS-ORDER-TOTALS-R REDEFINES WS-ORDER-TOTALS.
002320     05  WS-ORDER-TOTAL-VAL PIC S9(10)V99 COMP-3 OCCURS 4 TIMES.
002330
002340*    ORDER-NUMBER GENERATOR WORK FIELDS.
002350 01  WS-ORD-SEQ-MAX               PIC 9(18)     COMP-3.
002360 01  WS-ORD-SEQ-NEXT              PIC 9(18)     COMP-3.
002370 01  WS-ORD-SEQ-DISPLAY           PIC 9(18).
002380
002390 01  COMPANY-TITLE-LINE.
002400     05  FILLER                  PIC X(6)   VALUE "DATE:".
002410     05  O-MONTH                 PIC 99.
002420     05  FILLER                  PIC X      VALUE "/".
002430     05  O-DAY                   PIC 99.
002440     05  FILLER                  PIC X      VALUE "/".
002450     05  O-YEAR                  PIC 9(4).
002460     05  FILLER                  PIC X(37)  VALUE SPACES.
002470     05  FILLER                  PIC X(34)  VALUE
002480         "RIVERBEND RETAIL - ORDER RATING".
002490     05  FILLER                  PIC X(37)  VALUE SPACES.
002500     05  FILLER                  PIC X(6)   VALUE "PAGE:".
002510     05  O-PCTR                  PIC Z9.
002520
002530 01  COLUMN-HEADING-1.
002540     05  FILLER                  PIC X(7)   VALUE "BARCODE".
002550     05  FILLER                  PIC X(9)   VALUE SPACES.
002560     05  FILLER                  PIC X(4)   VALUE "NAME".
002570     05  FILLER                  PIC X(12)  VALUE SPACES.
002580     05  FILLER                  PIC X(3)   VALUE "QTY".
002590     05  FILLER                  PIC X(4)   VALUE SPACES.
002600     05  FILLER                  PIC X(8)   VALUE "SUBTOTAL".
002610     05  FILLER                  PIC X(3)   VALUE SPACES.
002620     05  FILLER                  PIC X(8)   VALUE "DISCOUNT".
002630     05  FILLER                  PIC X(3)   VALUE SPACES.
002640     05  FILLER                  PIC X(5)   VALUE "TOTAL".
002650
002660 01  DETAIL-LINE.
002670     05  O-BARCODE               PIC X(16).
002680     05  FILLER                  PIC X(3)   VALUE SPACES.
002690     05  O-NAME                  PIC X(16).
002700     05  FILLER                  PIC X(3)   VALUE SPACES.
002710     05  O-QTY                   PIC ZZ9.
002720     05  FILLER                  PIC X(4)   VALUE SPACES.
002730     05  O-SUBTOTAL              PIC $$$,$$9.99.
002740     05  FILLER                  PIC X(2)   VALUE SPACES.
002750     05  O-DISCOUNT              PIC $$$,$$9.99.
002760     05  FILLER                  PIC X(2)   VALUE SPACES.
002770     05  O-TOTAL                 PIC $$$,$$9.99.
002780
002790 01  ORDER-SUMMARY-LINE.
002800     05  FILLER                  PIC X(13)  VALUE "ORDER NUMBER:".
002810     05  O-ORD-NUMBER            PIC X(30).
002820     05  FILLER                  PIC X(8)   VALUE SPACES.
002830     05  FILLER                  PIC X(6)   VALUE "TOTAL:".
002840     05  O-ORD-TOTAL             PIC $$$,$$$,$$9.99.
002850     05  FILLER                  PIC X(59)  VALUE SPACES.
002860
002870 01  BLANK-LINE.
002880     05  FILLER                  PIC X(132) VALUE SPACES.
002890
002900 01  REJECT-LINE.
002910     05  FILLER                  PIC X(16)  VALUE "ORDER REJECTED:".
002920     05  O-REJ-REASON            PIC X(30).
002930     05  FILLER                  PIC X(9)   VALUE "SESS-ID:".
002940     05  O-REJ-SESS-ID           PIC ZZZZZZZZ9.
002950     05  FILLER                  PIC X(68)  VALUE SPACES.
002960
002970 PROCEDURE DIVISION.
002980
002990 0000-CBLPOS05.
003000
003010     PERFORM 1000-INIT.
003020     PERFORM 2000-MAINLINE.
003030     PERFORM 3000-CLOSING.
003040     STOP RUN.
003050
003060 1000-INIT.
003070
003080     ACCEPT WS-TODAY-RAW FROM DATE.
003090     MOVE WS-RAW-MM TO I-MONTH.
003100     MOVE WS-RAW-DD TO I-DAY.
003110     IF WS-RAW-YY < 50
003120         COMPUTE I-YEAR = 2000 + WS-RAW-YY
003130     ELSE
003140         COMPUTE I-YEAR = 1900 + WS-RAW-YY
003150     END-IF.
003160     MOVE I-DAY TO O-DAY.
003170     MOVE I-MONTH TO O-MONTH.
003180     MOVE I-YEAR TO O-YEAR.
003190
003200     DIVIDE I-YEAR BY 100 GIVING WS-TODAY-CC
003210         REMAINDER WS-TODAY-YY.
003220     MOVE I-MONTH TO WS-TODAY-MM.
003230     MOVE I-DAY TO WS-TODAY-DD.
003240
003250     MOVE ZERO TO WS-ORDER-SUBTOTAL.
003260     MOVE ZERO TO WS-ORDER-DISCOUNT.
003270     MOVE ZERO TO WS-ORDER-TAX.
003280     MOVE ZERO TO WS-ORDER-TOTAL.
003290     SET WS-CART-OK TO TRUE.
003300     MOVE SPACES TO WS-REJECT-REASON.
003310
003320     OPEN OUTPUT ORDER-RPT.
003330     OPEN OUTPUT REJECT-RPT.
003340     PERFORM 9900-HEADING.
003350
003360     OPEN INPUT ORDER-CTL.
003370     READ ORDER-CTL.
003380     CLOSE ORDER-CTL.
003390
003400     PERFORM 1100-LOAD-PRODUCTS.
003410     PERFORM 1200-LOAD-PROMOTIONS.
003420     PERFORM 1300-LOAD-LOYALTY.
003430     PERFORM 1400-CHECK-SESSION.
003440     PERFORM 1500-NEXT-ORDER-NUMBER.
003450
003460     IF WS-CART-OK
003470         PERFORM 1600-VALIDATE-CART
003480     END-IF.
003490
003500 1100-LOAD-PRODUCTS.
003510
003520     MOVE ZERO TO PRDT-COUNT.
003530     OPEN INPUT PRODUCT-MASTER.
003540     PERFORM 9000-READ-PRODUCT.
003550     PERFORM 1110-LOAD-ONE-PRODUCT
003560         UNTIL MORE-PRODUCTS = "NO".
003570     CLOSE PRODUCT-MASTER.
003580
003590 1110-LOAD-ONE-PRODUCT.
003600
003610     ADD 1 TO PRDT-COUNT.
003620     MOVE PRDM-BARCODE    TO PRDT-BARCODE(PRDT-COUNT).
003630     MOVE PRDM-NAME       TO PRDT-NAME(PRDT-COUNT).
003640     MOVE PRDM-PRICE      TO PRDT-PRICE(PRDT-COUNT).
003650     MOVE PRDM-STOCK      TO PRDT-STOCK(PRDT-COUNT).
003660     MOVE PRDM-CATEGORY   TO PRDT-CATEGORY(PRDT-COUNT).
003670     MOVE PRDM-TAX-RATE   TO PRDT-TAX-RATE(PRDT-COUNT).
003680     MOVE PRDM-ACTIVE     TO PRDT-ACTIVE(PRDT-COUNT).
003690     PERFORM 9000-READ-PRODUCT.
003700
003710 1200-LOAD-PROMOTIONS.
003720
003730     MOVE ZERO TO PROT-COUNT.
003740     OPEN INPUT PROMOTION-MASTER.
003750     PERFORM 9010-READ-PROMOTION.
003760     PERFORM 1210-LOAD-ONE-PROMOTION
003770         UNTIL MORE-PROMOS = "NO".
003780     CLOSE PROMOTION-MASTER.
003790
003800 1210-LOAD-ONE-PROMOTION.
003810
003820     ADD 1 TO PROT-COUNT.
003830     MOVE PROM-NAME              TO PROT-NAME(PROT-COUNT).
003840     MOVE PROM-DISCOUNT-TYPE     TO PROT-DISCOUNT-TYPE(PROT-COUNT).
003850     MOVE PROM-DISCOUNT-VALUE    TO PROT-DISCOUNT-VALUE(PROT-COUNT).
003860     MOVE PROM-MIN-PURCHASE      TO PROT-MIN-PURCHASE(PROT-COUNT).
003870     MOVE PROM-MAX-DISCOUNT      TO PROT-MAX-DISCOUNT(PROT-COUNT).
003880     MOVE PROM-PRODUCT-BARCODE   TO
003890         PROT-PRODUCT-BARCODE(PROT-COUNT).
003900     MOVE PROM-CATEGORY          TO PROT-CATEGORY(PROT-COUNT).
003910     MOVE PROM-START-DATE        TO PROT-START-DATE(PROT-COUNT).
003920     MOVE PROM-END-DATE          TO PROT-END-DATE(PROT-COUNT).
003930     MOVE PROM-ACTIVE            TO PROT-ACTIVE(PROT-COUNT).
003940     PERFORM 9010-READ-PROMOTION.
003950
003960 1300-LOAD-LOYALTY.
003970
003980     MOVE ZERO TO LOYT-COUNT.
003990     OPEN INPUT LOYALTY-MASTER.
004000     PERFORM 9020-READ-LOYALTY.
004010     PERFORM 1310-LOAD-ONE-LOYALTY
004020         UNTIL MORE-LOYALTY = "NO".
004030     CLOSE LOYALTY-MASTER.
004040
004050 1310-LOAD-ONE-LOYALTY.
004060
004070     ADD 1 TO LOYT-COUNT.
004080     MOVE LOYM-NAME             TO LOYT-NAME(LOYT-COUNT).
004090     MOVE LOYM-TYPE             TO LOYT-TYPE(LOYT-COUNT).
004100     MOVE LOYM-TRIGGER-BARCODES TO
004110         LOYT-TRIGGER-BARCODES(LOYT-COUNT).
004120     MOVE LOYM-REWARD-BARCODES  TO
004130         LOYT-REWARD-BARCODES(LOYT-COUNT).
004140     MOVE LOYM-MIN-QTY          TO LOYT-MIN-QTY(LOYT-COUNT).
004150     MOVE LOYM-MAX-QTY          TO LOYT-MAX-QTY(LOYT-COUNT).
004160     MOVE LOYM-REWARD-QTY       TO LOYT-REWARD-QTY(LOYT-COUNT).
004170     MOVE LOYM-DISCOUNT-PCT     TO LOYT-DISCOUNT-PCT(LOYT-COUNT).
004180     MOVE LOYM-DISCOUNT-AMT     TO LOYT-DISCOUNT-AMT(LOYT-COUNT).
004190     MOVE LOYM-AFTER-DISCOUNT   TO
004200         LOYT-AFTER-DISCOUNT(LOYT-COUNT).
004210     MOVE LOYM-TOTAL-PRICE      TO LOYT-TOTAL-PRICE(LOYT-COUNT).
004220     MOVE LOYM-START-DATE       TO LOYT-START-DATE(LOYT-COUNT).
004230     MOVE LOYM-END-DATE         TO LOYT-END-DATE(LOYT-COUNT).
004240     MOVE LOYM-ACTIVE           TO LOYT-ACTIVE(LOYT-COUNT).
004250     PERFORM 9020-READ-LOYALTY.
004260
004270 1400-CHECK-SESSION.
004280
004290     OPEN I-O POS-SESSION.
004300     MOVE CTL-SESSION-ID TO WS-SESS-RRN.
004310     READ POS-SESSION.
004320
004330     IF WS-SESS-NOT-FOUND
004340         SET WS-CART-REJECTED TO TRUE
004350         MOVE "SESSION NOT FOUND" TO WS-REJECT-REASON
004360     ELSE
004370         IF SESS-IS-CLOSED
004380             SET WS-CART-REJECTED TO TRUE
004390             MOVE "SESSION CLOSED" TO WS-REJECT-REASON
004400         END-IF
004410     END-IF.
004420
004430 1500-NEXT-ORDER-NUMBER.
004440
004450*    FIND THE HIGHEST SEQUENCE TAIL ALREADY USED FOR TODAY'S
004460*    DATE SO THIS ORDER'S NUMBER SORTS RIGHT AFTER IT.
004470     MOVE ZERO TO WS-ORD-SEQ-MAX.
004480
004490     OPEN INPUT ORDER-MASTER.
004500     PERFORM 9030-READ-ORDER.
004510     PERFORM 1510-SCAN-ONE-ORDER
004520         UNTIL MORE-ORDERS = "NO".
004530     CLOSE ORDER-MASTER.
004540
004550     ADD 1 TO WS-ORD-SEQ-MAX GIVING WS-ORD-SEQ-NEXT.
004560
004570 1510-SCAN-ONE-ORDER.
004580
004590     IF ORDR-NUM-DATE = WS-TODAY-DATE
004600         MOVE ORDR-NUM-SEQ TO WS-ORD-SEQ-DISPLAY
004610         IF WS-ORD-SEQ-DISPLAY > WS-ORD-SEQ-MAX
004620             MOVE WS-ORD-SEQ-DISPLAY TO WS-ORD-SEQ-MAX
004630         END-IF
004640     END-IF.
004650     PERFORM 9030-READ-ORDER.
004660
004670 1600-VALIDATE-CART.
004680
004690     OPEN INPUT CART-ITEM.
004700     PERFORM 9040-READ-CART.
004710     PERFORM 1610-VALIDATE-ONE-LINE
004720         UNTIL MORE-CART = "NO".
004730     CLOSE CART-ITEM.
004740
004750 1610-VALIDATE-ONE-LINE.
004760
004770     SET PRDT-NOT-FOUND TO TRUE.
004780     SEARCH ALL PRDT-ENTRY
004790         AT END
004800             SET PRDT-NOT-FOUND TO TRUE
004810         WHEN PRDT-BARCODE(PRDT-NDX) = CART-BARCODE
004820             SET PRDT-FOUND TO TRUE.
004830
004840     IF PRDT-NOT-FOUND
004850         SET WS-CART-REJECTED TO TRUE
004860         STRING "BARCODE NOT FOUND: " DELIMITED BY SIZE
004870                CART-BARCODE DELIMITED BY SIZE
004880             INTO WS-REJECT-REASON
004890     END-IF.
004900
004910     PERFORM 9040-READ-CART.
004920
004930 2000-MAINLINE.
004940
004950     IF WS-CART-OK
004960         OPEN INPUT CART-ITEM
004970         PERFORM 9040-READ-CART
004980         PERFORM 2100-PRICE-LINE
004990             UNTIL MORE-CART = "NO"
005000         CLOSE CART-ITEM
005010         PERFORM 2600-FINISH-ORDER
005020     ELSE
005030         PERFORM 2700-REJECT-ORDER
005040     END-IF.
005050
005060 2100-PRICE-LINE.
005070
005080     SET PRDT-NOT-FOUND TO TRUE.
005090     SEARCH ALL PRDT-ENTRY
005100         AT END
005110             SET PRDT-NOT-FOUND TO TRUE
005120         WHEN PRDT-BARCODE(PRDT-NDX) = CART-BARCODE
005130             SET PRDT-FOUND TO TRUE.
005140     SET WS-LINE-PRDT-NDX TO PRDT-NDX.
005150
005160     COMPUTE WS-LINE-SUBTOTAL ROUNDED =
005170         PRDT-PRICE(WS-LINE-PRDT-NDX) * CART-QUANTITY.
005180
005190     MOVE ZERO TO WS-LINE-DISCOUNT.
005200     MOVE ZERO TO WS-LINE-FREE-ITEMS.
005210     MOVE SPACES TO WS-PROMO-APPLIED.
005220
005230     PERFORM 2200-LOYALTY-MATCH.
005240     PERFORM 2300-PROMO-MATCH.
005250     PERFORM 2400-TAX-CALC.
005260     PERFORM 2500-ACCUM-ORDER.
005270
005280     MOVE CART-BARCODE TO OITM-BARCODE.
005290     MOVE PRDT-NAME(WS-LINE-PRDT-NDX) TO OITM-NAME.
005300     MOVE CART-QUANTITY TO OITM-QUANTITY.
005310     MOVE PRDT-PRICE(WS-LINE-PRDT-NDX) TO OITM-UNIT-PRICE.
005320     MOVE WS-LINE-SUBTOTAL TO OITM-SUBTOTAL.
005330     MOVE WS-LINE-FREE-ITEMS TO OITM-FREE-ITEMS.
005340     MOVE WS-LINE-DISCOUNT TO OITM-DISCOUNT-AMT.
005350     MOVE PRDT-TAX-RATE(WS-LINE-PRDT-NDX) TO OITM-TAX-RATE.
005360     MOVE WS-LINE-TAX TO OITM-TAX-AMT.
005370     MOVE WS-LINE-TOTAL TO OITM-TOTAL-AMT.
005380     MOVE WS-PROMO-APPLIED TO OITM-PROMO-APPLIED.
005390     WRITE OITM-RECORD.
005400
005410     MOVE CART-BARCODE TO O-BARCODE.
005420     MOVE PRDT-NAME(WS-LINE-PRDT-NDX) TO O-NAME.
005430     MOVE CART-QUANTITY TO O-QTY.
005440     MOVE WS-LINE-SUBTOTAL TO O-SUBTOTAL.
005450     MOVE WS-LINE-DISCOUNT TO O-DISCOUNT.
005460     MOVE WS-LINE-TOTAL TO O-TOTAL.
005470     WRITE ORPT-LINE
005480         FROM DETAIL-LINE
005490             AFTER ADVANCING 1 LINE
005500                 AT EOP
005510                     PERFORM 9900-HEADING.
005520
005530     PERFORM 9040-READ-CART.
005540
005550 2200-LOYALTY-MATCH.
005560
005570     MOVE 1 TO LOYT-IX.
005580     PERFORM 2205-LOYALTY-STEP
005590         UNTIL LOYT-IX > LOYT-COUNT.
005600
005610 2205-LOYALTY-STEP.
005620
005630     PERFORM 2210-TEST-ONE-LOYALTY.
005640     ADD 1 TO LOYT-IX.
005650
005660 2210-TEST-ONE-LOYALTY.
005670
005680     IF LOYT-ACTIVE(LOYT-IX) = "Y"
005690         AND WS-TODAY-DATE >= LOYT-START-DATE(LOYT-IX)
005700         AND WS-TODAY-DATE <= LOYT-END-DATE(LOYT-IX)
005710         MOVE 1 TO WS-TRIGGER-PTR
005720         MOVE "NO" TO WS-MATCH-SW
005730         PERFORM 2215-SCAN-TRIGGER-TOKEN
005740             UNTIL WS-TRIGGER-PTR > 200
005750                OR WS-BARCODE-MATCHED
005760         IF WS-BARCODE-MATCHED
005770             PERFORM 2220-APPLY-LOYALTY-RULE
005780         END-IF
005790     END-IF.
005800
005810 2215-SCAN-TRIGGER-TOKEN.
005820
005830     UNSTRING LOYT-TRIGGER-BARCODES(LOYT-IX) DELIMITED BY ","
005840         INTO WS-TRIGGER-TOKEN
005850         WITH POINTER WS-TRIGGER-PTR.
005860
005870     IF WS-TRIGGER-TOKEN = CART-BARCODE
005880         SET WS-BARCODE-MATCHED TO TRUE
005890     END-IF.
005900
005910 2220-APPLY-LOYALTY-RULE.
005920
005930     DIVIDE CART-QUANTITY BY LOYT-MIN-QTY(LOYT-IX)
005940         GIVING WS-SETS.
005950
005960     IF WS-SETS > 0
005970         IF LOYT-TYPE(LOYT-IX) = 1
005980             COMPUTE WS-FREE-THIS-RULE =
005990                 WS-SETS * LOYT-REWARD-QTY(LOYT-IX)
006000             COMPUTE WS-RULE-DISCOUNT ROUNDED =
006010                 PRDT-PRICE(WS-LINE-PRDT-NDX) *
006020                 WS-FREE-THIS-RULE
006030             ADD WS-FREE-THIS-RULE TO WS-LINE-FREE-ITEMS
006040         ELSE
006050             IF LOYT-DISCOUNT-AMT(LOYT-IX) > ZERO
006060                 MOVE LOYT-DISCOUNT-AMT(LOYT-IX)
006070                     TO WS-SET-DISCOUNT
006080             ELSE
006090                 IF LOYT-DISCOUNT-PCT(LOYT-IX) > ZERO
006100                     COMPUTE WS-SET-DISCOUNT ROUNDED =
006110                         PRDT-PRICE(WS-LINE-PRDT-NDX) *
006120                         LOYT-MIN-QTY(LOYT-IX) *
006130                         LOYT-DISCOUNT-PCT(LOYT-IX) / 100
006140                 ELSE
006150                     COMPUTE WS-SET-DISCOUNT =
006160                         (PRDT-PRICE(WS-LINE-PRDT-NDX) *
006170                          LOYT-MIN-QTY(LOYT-IX)) -
006180                         LOYT-AFTER-DISCOUNT(LOYT-IX)
006190                 END-IF
006200             END-IF
006210             COMPUTE WS-RULE-DISCOUNT ROUNDED =
006220                 WS-SET-DISCOUNT * WS-SETS
006230         END-IF
006240         ADD WS-RULE-DISCOUNT TO WS-LINE-DISCOUNT
006250         PERFORM 2900-APPEND-RULE-NAME
006260     END-IF.
006270
006280 2300-PROMO-MATCH.
006290
006300     MOVE 1 TO PROT-IX.
006310     PERFORM 2305-PROMO-STEP
006320         UNTIL PROT-IX > PROT-COUNT.
006330
006340 2305-PROMO-STEP.
006350
006360     PERFORM 2310-TEST-ONE-PROMO.
006370     ADD 1 TO PROT-IX.
006380
006390 2310-TEST-ONE-PROMO.
006400
006410     IF PROT-ACTIVE(PROT-IX) = "Y"
006420         AND WS-TODAY-DATE >= PROT-START-DATE(PROT-IX)
006430         AND WS-TODAY-DATE <= PROT-END-DATE(PROT-IX)
006440         AND WS-LINE-SUBTOTAL >= PROT-MIN-PURCHASE(PROT-IX)
006450         AND (PROT-PRODUCT-BARCODE(PROT-IX) = CART-BARCODE
006460          OR  PROT-CATEGORY(PROT-IX) =
006470                  PRDT-CATEGORY(WS-LINE-PRDT-NDX)
006480          OR (PROT-PRODUCT-BARCODE(PROT-IX) = SPACES
006490          AND  PROT-CATEGORY(PROT-IX) = SPACES))
006500         PERFORM 2320-APPLY-PROMO-RULE
006510     END-IF.
006520
006530 2320-APPLY-PROMO-RULE.
006540
006550     IF PROT-DISCOUNT-TYPE(PROT-IX) = "P"
006560         COMPUTE WS-RULE-DISCOUNT ROUNDED =
006570             WS-LINE-SUBTOTAL *
006580             PROT-DISCOUNT-VALUE(PROT-IX) / 100
006590     ELSE
006600         IF PROT-DISCOUNT-VALUE(PROT-IX) < WS-LINE-SUBTOTAL
006610             MOVE PROT-DISCOUNT-VALUE(PROT-IX)
006620                 TO WS-RULE-DISCOUNT
006630         ELSE
006640             MOVE WS-LINE-SUBTOTAL TO WS-RULE-DISCOUNT
006650         END-IF
006660     END-IF.
006670
006680     IF PROT-MAX-DISCOUNT(PROT-IX) > ZERO
006690         AND WS-RULE-DISCOUNT > PROT-MAX-DISCOUNT(PROT-IX)
006700         MOVE PROT-MAX-DISCOUNT(PROT-IX) TO WS-RULE-DISCOUNT
006710     END-IF.
006720
006730     ADD WS-RULE-DISCOUNT TO WS-LINE-DISCOUNT.
006740     PERFORM 2910-APPEND-PROMO-NAME.
006750
006760 2400-TAX-CALC.
006770
006780     COMPUTE WS-LINE-TAXABLE =
006790         WS-LINE-SUBTOTAL - WS-LINE-DISCOUNT.
006800     COMPUTE WS-LINE-TAX ROUNDED =
006810         WS-LINE-TAXABLE * PRDT-TAX-RATE(WS-LINE-PRDT-NDX).
006820     COMPUTE WS-LINE-TOTAL =
006830         WS-LINE-TAXABLE + WS-LINE-TAX.
006840
006850 2500-ACCUM-ORDER.
006860
006870     ADD WS-LINE-SUBTOTAL TO WS-ORDER-SUBTOTAL.
006880     ADD WS-LINE-DISCOUNT TO WS-ORDER-DISCOUNT.
006890     ADD WS-LINE-TAX      TO WS-ORDER-TAX.
006900
006910 2600-FINISH-ORDER.
006920
006930     COMPUTE WS-ORDER-TOTAL =
006940         WS-ORDER-SUBTOTAL - WS-ORDER-DISCOUNT + WS-ORDER-TAX.
006950
006960     MOVE "ORD-" TO ORDR-NUM-PREFIX.
006970     MOVE WS-TODAY-DATE TO ORDR-NUM-DATE.
006980     MOVE WS-ORD-SEQ-NEXT TO WS-ORD-SEQ-DISPLAY.
006990     MOVE WS-ORD-SEQ-DISPLAY TO ORDR-NUM-SEQ.
007000
007010     MOVE CTL-SESSION-ID TO ORDR-SESSION-ID.
007020     MOVE SESS-CASHIER-NAME TO ORDR-CASHIER-NAME.
007030     MOVE CTL-PAYMENT-METHOD TO ORDR-PAYMENT-METHOD.
007040     MOVE WS-ORDER-SUBTOTAL TO ORDR-SUBTOTAL.
007050     MOVE WS-ORDER-DISCOUNT TO ORDR-DISCOUNT-AMT.
007060     MOVE WS-ORDER-TAX TO ORDR-TAX-AMT.
007070     MOVE WS-ORDER-TOTAL TO ORDR-TOTAL-AMT.
007080     MOVE "COMPLETED" TO ORDR-STATUS.
007090
007100     OPEN EXTEND ORDER-MASTER.
007110     WRITE ORDR-RECORD.
007120     CLOSE ORDER-MASTER.
007130
007140     ADD WS-ORDER-TOTAL TO SESS-TOTAL-SALES.
007150     ADD 1 TO SESS-TXN-COUNT.
007160     REWRITE SESS-RECORD.
007170
007180     MOVE ORDR-NUMBER TO O-ORD-NUMBER.
007190     MOVE WS-ORDER-TOTAL TO O-ORD-TOTAL.
007200     WRITE ORPT-LINE
007210         FROM BLANK-LINE
007220             AFTER ADVANCING 1 LINE.
007230     WRITE ORPT-LINE
007240         FROM ORDER-SUMMARY-LINE
007250             AFTER ADVANCING 1 LINE.
007260
007270 2700-REJECT-ORDER.
007280
007290     MOVE WS-REJECT-REASON TO O-REJ-REASON.
007300     MOVE CTL-SESSION-ID TO O-REJ-SESS-ID.
007310     WRITE RRPT-LINE
007320         FROM REJECT-LINE
007330             AFTER ADVANCING 1 LINE.
007340
007350 2900-APPEND-RULE-NAME.
007360
007370     IF WS-PROMO-APPLIED = SPACES
007380         MOVE LOYT-NAME(LOYT-IX) TO WS-PROMO-APPLIED
007390     ELSE
007400         STRING WS-PROMO-APPLIED DELIMITED BY "  "
007410                ", " DELIMITED BY SIZE
007420                LOYT-NAME(LOYT-IX) DELIMITED BY "  "
007430             INTO WS-PROMO-APPLIED
007440     END-IF.
007450
007460 2910-APPEND-PROMO-NAME.
007470
007480     IF WS-PROMO-APPLIED = SPACES
007490         MOVE PROT-NAME(PROT-IX) TO WS-PROMO-APPLIED
007500     ELSE
007510         STRING WS-PROMO-APPLIED DELIMITED BY "  "
007520                ", " DELIMITED BY SIZE
007530                PROT-NAME(PROT-IX) DELIMITED BY "  "
007540             INTO WS-PROMO-APPLIED
007550     END-IF.
007560
007570 3000-CLOSING.
007580
007590     CLOSE POS-SESSION.
007600     CLOSE ORDER-ITEM.
007610     CLOSE ORDER-RPT.
007620     CLOSE REJECT-RPT.
007630
007640 9000-READ-PRODUCT.
007650
007660     READ PRODUCT-MASTER
007670         AT END
007680             MOVE "NO" TO MORE-PRODUCTS.
007690
007700 9010-READ-PROMOTION.
007710
007720     READ PROMOTION-MASTER
007730         AT END
007740             MOVE "NO" TO MORE-PROMOS.
007750
007760 9020-READ-LOYALTY.
007770
007780     READ LOYALTY-MASTER
007790         AT END
007800             MOVE "NO" TO MORE-LOYALTY.
007810
007820 9030-READ-ORDER.
007830
007840     READ ORDER-MASTER
007850         AT END
007860             MOVE "NO" TO MORE-ORDERS.
007870
007880 9040-READ-CART.
007890
007900     READ CART-ITEM
007910         AT END
007920             MOVE "NO" TO MORE-CART.
007930
007940 9900-HEADING.
007950
007960     ADD 1 TO C-PCTR.
007970     MOVE C-PCTR TO O-PCTR.
007980
007990     WRITE ORPT-LINE
008000         FROM COMPANY-TITLE-LINE
008010             AFTER ADVANCING TOP-OF-FORM.
008020     WRITE ORPT-LINE
008030         FROM COLUMN-HEADING-1
008040             AFTER ADVANCING 2 LINES.
008050     WRITE ORPT-LINE
008060         FROM BLANK-LINE
008070             AFTER ADVANCING 1 LINE.
