000100***************************************************************
000110* CBLPRDT - PRODUCT MASTER IN-MEMORY TABLE.                   *
000120* CBLPOS02 AND CBLPOS05 LOAD THE WHOLE CBLPRDM FILE INTO THIS  *
000130* TABLE AT OPEN TIME, KEEPING IT ASCENDING ON PRDT-BARCODE SO  *
000140* SEARCH ALL CAN BE USED IN PLACE OF THE INDEXED READ THIS BOX *
000150* DOESN'T SUPPORT.  PRDT-COUNT IS THE NUMBER OF TABLE ENTRIES  *
000160* ACTUALLY LOADED, NOT THE OCCURS CEILING.                    *
000170*---------------------------------------------------------------
000180* 03/11/24  AL   TKT-POS-118   ORIGINAL COPYBOOK, 2000 ENTRIES.*    POS118
000190* 04/30/24  AL   TKT-POS-151   RAISED CEILING TO 4000 AFTER    *    POS151
000200*                              WAREHOUSE 2 CATALOG WENT LIVE.  *
000210***************************************************************
000220 01  PRDT-CONTROL.
000230     05  PRDT-COUNT              PIC 9(4)       COMP.
000240     05  PRDT-IX                 PIC 9(4)       COMP.
000250     05  PRDT-FOUND-SW           PIC X(3)       VALUE "NO".
000260         88  PRDT-FOUND                VALUE "YES".
000270         88  PRDT-NOT-FOUND             VALUE "NO".
000280     05  FILLER                  PIC X(5)       VALUE SPACES.
000290
000300 01  PRDT-TABLE.
000310     05  PRDT-ENTRY OCCURS 4000 TIMES
000320                    ASCENDING KEY IS PRDT-BARCODE
000330                    INDEXED BY PRDT-NDX.
000340         10  PRDT-BARCODE        PIC X(50).
000350         10  PRDT-NAME           PIC X(80).
000360         10  PRDT-PRICE          PIC S9(8)V99   COMP-3.
000370         10  PRDT-STOCK          PIC S9(7)      COMP-3.
000380         10  PRDT-CATEGORY       PIC X(30).
000390         10  PRDT-TAX-RATE       PIC S9V9999    COMP-3.
000400         10  PRDT-ACTIVE         PIC X(1).
000410             88  PRDT-IS-ACTIVE         VALUE "Y".
000420         10  FILLER              PIC X(9).
