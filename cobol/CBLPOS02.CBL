000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              CBLPOS02.
000120 AUTHOR.                  ASHLEY LINDQUIST.
000130 INSTALLATION.            RIVERBEND RETAIL SYSTEMS - POS GROUP.
000140 DATE-WRITTEN.            04/02/1991.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL.
000170
000180***************************************************************
000190* CBLPOS02 - PRODUCT CATALOG IMPORT.                          *
000200* LOADS THE EXISTING PRODUCT MASTER INTO A TABLE, THEN WALKS   *
000210* THE FLAT IMPORT FILE ONE ROW AT A TIME - A MATCHING BARCODE  *
000220* UPDATES THE NAME/PRICE/STOCK/CATEGORY/TAX FIELDS IN PLACE, A *
000230* NEW BARCODE IS INSERTED (ALWAYS ACTIVE).  THE WHOLE TABLE IS *
000240* REWRITTEN TO THE MASTER AT THE END, STILL SORTED ASCENDING   *
000250* ON BARCODE SO CBLPOS05 CAN KEEP USING SEARCH ALL AGAINST IT. *
000260*---------------------------------------------------------------
000270* CHANGE LOG                                                   *
000280* 04/02/91  AL   TKT-POS-007   ORIGINAL PROGRAM.                *   POS007
000290* 01/18/94  AL   TKT-POS-052   ADDED THE INSERT PATH - UNTIL    *   POS052
000300*                              NOW THE IMPORT COULD ONLY        *
000310*                              REFRESH EXISTING BARCODES.       *
000320* 11/30/98  AL   TKT-POS-113   Y2K - NO DATE FIELDS ON THIS     *   POS113
000330*                              MASTER, REVIEWED AND CLOSED.     *
000340* 04/11/01  RL   TKT-POS-140   SHIFT-ON-INSERT NOW WORKS        *   POS140
000350*                              BACKWARD FROM PRDT-COUNT SO WE   *
000360*                              STOP CLOBBERING THE LAST ENTRY   *
000370*                              WHEN THE TABLE WAS FULL.         *
000380* 09/02/24  AL   TKT-POS-204   ADDED PRDM-TAX-RATE TO THE       *   POS204
000390*                              IMPORT COLUMN LIST.              *
000400* 11/20/24  RL   TKT-POS-231   SWAPPED THE FUNCTION CURRENT-     *
000410*                              DATE CALL FOR ACCEPT FROM DATE -  *
000420*                              THIS BOX'S COMPILER DOESN'T       *
000430*                              CARRY THE INTRINSIC FUNCTION      *
000440*                              LIBRARY.                          *
000450* 11/20/24  RL   TKT-POS-232   PULLED THE TABLE-LOAD, INSERT-    *
000460*                              SHIFT AND REWRITE-MASTER BODIES   *
000470*                              OUT OF THEIR PERFORM/END-PERFORM  *
000480*                              BLOCKS AND INTO THEIR OWN         *
000490*                              PARAGRAPHS, SAME STANDARDS        *
000500*                              REVIEW AS CBLPOS01.               *
000510***************************************************************
000520
000530 ENVIRONMENT DIVISION.
000540 CONFIGURATION SECTION.
000550 SPECIAL-NAMES.
000560     C01 IS TOP-OF-FORM.
000570
000580 INPUT-OUTPUT SECTION.
000590 FILE-CONTROL.
000600
000610     SELECT PRODUCT-IMPORT
000620         ASSIGN TO PRDIMP
000630         ORGANIZATION IS LINE SEQUENTIAL.
000640
000650     SELECT PRODUCT-MASTER
000660         ASSIGN TO PRODMAST
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680
000690     SELECT IMPORT-RPT
000700         ASSIGN TO PRDRPT.
000710
000720 DATA DIVISION.
000730 FILE SECTION.
000740
000750 FD  PRODUCT-IMPORT
000760     LABEL RECORD IS STANDARD
000770     DATA RECORD IS IMPT-RECORD.
000780 01  IMPT-RECORD.
000790     05  IMPT-BARCODE            PIC X(50).
000800     05  IMPT-NAME               PIC X(80).
000810     05  IMPT-PRICE              PIC S9(8)V99   COMP-3.
000820     05  IMPT-STOCK              PIC S9(7)      COMP-3.
000830     05  IMPT-CATEGORY           PIC X(30).
000840     05  IMPT-TAX-RATE           PIC S9V9999    COMP-3.
000850     05  FILLER                  PIC X(15).
000860
000870 FD  PRODUCT-MASTER
000880     LABEL RECORD IS STANDARD
000890     DATA RECORD IS PRDM-RECORD.
000900 COPY CBLPRDM.
000910
000920 FD  IMPORT-RPT
000930     LABEL RECORD IS OMITTED
000940     RECORD CONTAINS 132 CHARACTERS
000950     LINAGE IS 60 WITH FOOTING AT 55
000960     DATA RECORD IS RPTLINE.
000970
000980 01  RPTLINE                     PIC X(132).
000990
001000 WORKING-STORAGE SECTION.
001010 COPY CBLPRDT.
001020
001030 01  WORK-AREA.
001040     05  C-PCTR                  PIC 99         VALUE ZERO.
001050     05  MORE-RECS               PIC XXX        VALUE "YES".
001060     05  MORE-MASTER             PIC XXX        VALUE "YES".
001070     05  FILLER                  PIC X(10)      VALUE SPACES.
001080
001090 01  WS-TODAY-DATE                PIC 9(8)      COMP.
001100 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
001110     05  WS-TODAY-CC             PIC 99.
001120     05  WS-TODAY-YY             PIC 99.
001130     05  WS-TODAY-MM             PIC 99.
001140     05  WS-TODAY-DD             PIC 99.
001150
001160 01  WS-RESULT-MSG                PIC X(30)     VALUE SPACES.
001170 01  WS-RESULT-MSG-R REDEFINES WS-RESULT-MSG.
001180     05  WS-MSG-CODE             PIC X(6).
001190     05  WS-MSG-TEXT             PIC X(24).
001200
001210 01  WS-COUNTERS.
001220     05  WS-UPDATED-CTR          PIC 9(7)       COMP.
001230     05  WS-INSERTED-CTR         PIC 9(7)       COMP.
001240     05  WS-REJECTED-CTR         PIC 9(7)       COMP.
001250 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001260     05  WS-COUNTER-VAL          PIC 9(7) COMP  OCCURS 3 TIMES.
001270
001280 01  WS-SHIFT-SUB                PIC 9(4)       COMP  VALUE ZERO.
001290 01  WS-INS-POINT                PIC 9(4)       COMP  VALUE ZERO.
001300
001310 01  WS-TODAY-RAW                PIC 9(6).
001320 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
001330     05  WS-RAW-YY               PIC 99.
001340     05  WS-RAW-MM               PIC 99.
001350     05  WS-RAW-DD               PIC 99.
001360
001370 01  SYS-DATE.
001380     05  I-YEAR                  PIC 9(4).
001390     05  I-MONTH                 PIC 99.
001400     05  I-DAY                   PIC 99.
001410     05  FILLER                  PIC X(2)       VALUE SPACES.
001420
001430 01  COMPANY-TITLE-LINE.
001440     05  FILLER                  PIC X(6)   VALUE "DATE:".
001450     05  O-MONTH                 PIC 99.
001460     05  FILLER                  PIC X      VALUE "/".
001470     05  O-DAY                   PIC 99.
001480     05  FILLER                  PIC X      VALUE "/".
001490     05  O-YEAR                  PIC 9(4).
001500     05  FILLER                  PIC X(36)  VALUE SPACES.
001510     05  FILLER                  PIC X(35)  VALUE
001520         "RIVERBEND RETAIL - CATALOG IMPORT".
001530     05  FILLER                  PIC X(37)  VALUE SPACES.
001540     05  FILLER                  PIC X(6)   VALUE "PAGE:".
001550     05  O-PCTR                  PIC Z9.
001560
001570 01  COLUMN-HEADING-1.
001580     05  FILLER                  PIC X(7)   VALUE "BARCODE".
001590     05  FILLER                  PIC X(14)  VALUE SPACES.
001600     05  FILLER                  PIC X(4)   VALUE "NAME".
001610     05  FILLER                  PIC X(17)  VALUE SPACES.
001620     05  FILLER                  PIC X(6)   VALUE "ACTION".
001630     05  FILLER                  PIC X(6)   VALUE SPACES.
001640     05  FILLER                  PIC X(5)   VALUE "PRICE".
001650
001660 01  DETAIL-LINE.
001670     05  O-BARCODE               PIC X(18).
001680     05  FILLER                  PIC X(3)   VALUE SPACES.
001690     05  O-NAME                  PIC X(20).
001700     05  FILLER                  PIC X(3)   VALUE SPACES.
001710     05  O-ACTION                PIC X(9).
001720     05  FILLER                  PIC X(6)   VALUE SPACES.
001730     05  O-PRICE                 PIC $$$$,$$$.99.
001740
001750 01  SUMMARY-LINE.
001760     05  FILLER                  PIC X(10)  VALUE "UPDATED: ".
001770     05  O-UPDATED               PIC ZZZ,ZZ9.
001780     05  FILLER                  PIC X(8)   VALUE SPACES.
001790     05  FILLER                  PIC X(10)  VALUE "INSERTED:".
001800     05  O-INSERTED              PIC ZZZ,ZZ9.
001810     05  FILLER                  PIC X(8)   VALUE SPACES.
001820     05  FILLER                  PIC X(10)  VALUE "REJECTED:".
001830     05  O-REJECTED              PIC ZZZ,ZZ9.
001840     05  FILLER                  PIC X(70)  VALUE SPACES.
001850
001860 01  BLANK-LINE.
001870     05  FILLER                  PIC X(132) VALUE SPACES.
001880
001890 PROCEDURE DIVISION.
001900
001910 0000-CBLPOS02.
001920
001930     PERFORM 1000-INIT.
001940     PERFORM 2000-MAINLINE
001950         UNTIL MORE-RECS = "NO".
001960     PERFORM 3000-CLOSING.
001970     STOP RUN.
001980
001990 1000-INIT.
002000
002010     ACCEPT WS-TODAY-RAW FROM DATE.
002020     MOVE WS-RAW-MM TO I-MONTH.
002030     MOVE WS-RAW-DD TO I-DAY.
002040     IF WS-RAW-YY < 50
002050         COMPUTE I-YEAR = 2000 + WS-RAW-YY
002060     ELSE
002070         COMPUTE I-YEAR = 1900 + WS-RAW-YY
002080     END-IF.
002090     MOVE I-DAY TO O-DAY.
002100     MOVE I-MONTH TO O-MONTH.
002110     MOVE I-YEAR TO O-YEAR.
002120
002130     MOVE ZERO TO WS-UPDATED-CTR.
002140     MOVE ZERO TO WS-INSERTED-CTR.
002150     MOVE ZERO TO WS-REJECTED-CTR.
002160
002170     OPEN INPUT PRODUCT-MASTER.
002180     PERFORM 1100-LOAD-PRODUCTS.
002190
002200     OPEN INPUT PRODUCT-IMPORT.
002210     OPEN OUTPUT IMPORT-RPT.
002220
002230*    FIRST LINE OF THE IMPORT FILE IS A SPREADSHEET HEADER ROW.
002240     READ PRODUCT-IMPORT
002250         AT END
002260             MOVE "NO" TO MORE-RECS.
002270
002280     PERFORM 9010-READ-IMPORT.
002290     PERFORM 9900-HEADING.
002300
002310 1100-LOAD-PRODUCTS.
002320
002330     MOVE ZERO TO PRDT-COUNT.
002340
002350     PERFORM 9000-READ-MASTER.
002360     PERFORM 1110-LOAD-ONE-PRODUCT
002370         UNTIL MORE-MASTER = "NO".
002380
002390     CLOSE PRODUCT-MASTER.
002400
002410 1110-LOAD-ONE-PRODUCT.
002420
002430     ADD 1 TO PRDT-COUNT.
002440     MOVE PRDM-BARCODE    TO PRDT-BARCODE(PRDT-COUNT).
002450     MOVE PRDM-NAME       TO PRDT-NAME(PRDT-COUNT).
002460     MOVE PRDM-PRICE      TO PRDT-PRICE(PRDT-COUNT).
002470     MOVE PRDM-STOCK      TO PRDT-STOCK(PRDT-COUNT).
002480     MOVE PRDM-CATEGORY   TO PRDT-CATEGORY(PRDT-COUNT).
002490     MOVE PRDM-TAX-RATE   TO PRDT-TAX-RATE(PRDT-COUNT).
002500     MOVE PRDM-ACTIVE     TO PRDT-ACTIVE(PRDT-COUNT).
002510     PERFORM 9000-READ-MASTER.
002520
002530 2000-MAINLINE.
002540
002550     PERFORM 2100-MERGE-PRODUCT.
002560     PERFORM 2200-OUTPUT-LINE.
002570     PERFORM 9010-READ-IMPORT.
002580
002590 2100-MERGE-PRODUCT.
002600
002610     SET PRDT-NOT-FOUND TO TRUE.
002620
002630     SEARCH ALL PRDT-ENTRY
002640         AT END
002650             SET PRDT-NOT-FOUND TO TRUE
002660         WHEN PRDT-BARCODE(PRDT-NDX) = IMPT-BARCODE
002670             SET PRDT-FOUND TO TRUE.
002680
002690     IF PRDT-FOUND
002700         PERFORM 2110-UPDATE-EXISTING
002710     ELSE
002720         PERFORM 2150-INSERT-PRODUCT
002730     END-IF.
002740
002750 2110-UPDATE-EXISTING.
002760
002770     MOVE IMPT-NAME     TO PRDT-NAME(PRDT-NDX).
002780     MOVE IMPT-PRICE    TO PRDT-PRICE(PRDT-NDX).
002790     MOVE IMPT-STOCK    TO PRDT-STOCK(PRDT-NDX).
002800     MOVE IMPT-CATEGORY TO PRDT-CATEGORY(PRDT-NDX).
002810     MOVE IMPT-TAX-RATE TO PRDT-TAX-RATE(PRDT-NDX).
002820
002830     MOVE "UPDATED" TO O-ACTION.
002840     ADD 1 TO WS-UPDATED-CTR.
002850
002860 2150-INSERT-PRODUCT.
002870
002880*    FIND THE FIRST TABLE SLOT WHOSE BARCODE SORTS AFTER THE
002890*    NEW ONE, THEN SHIFT EVERYTHING FROM THERE UP ONE SLOT,
002900*    WORKING BACKWARD SO WE DON'T OVERWRITE AN ENTRY BEFORE
002910*    IT HAS BEEN COPIED.
002920     MOVE PRDT-COUNT TO WS-INS-POINT.
002930     ADD 1 TO WS-INS-POINT.
002940
002950     MOVE 1 TO WS-SHIFT-SUB.
002960     PERFORM 2160-FIND-INSERT-POINT
002970         UNTIL WS-SHIFT-SUB > PRDT-COUNT.
002980
002990     MOVE PRDT-COUNT TO WS-SHIFT-SUB.
003000     PERFORM 2170-SHIFT-ONE-ENTRY
003010         UNTIL WS-SHIFT-SUB < WS-INS-POINT.
003020
003030     MOVE IMPT-BARCODE  TO PRDT-BARCODE(WS-INS-POINT).
003040     MOVE IMPT-NAME     TO PRDT-NAME(WS-INS-POINT).
003050     MOVE IMPT-PRICE    TO PRDT-PRICE(WS-INS-POINT).
003060     MOVE IMPT-STOCK    TO PRDT-STOCK(WS-INS-POINT).
003070     MOVE IMPT-CATEGORY TO PRDT-CATEGORY(WS-INS-POINT).
003080     MOVE IMPT-TAX-RATE TO PRDT-TAX-RATE(WS-INS-POINT).
003090     MOVE "Y"           TO PRDT-ACTIVE(WS-INS-POINT).
003100
003110     ADD 1 TO PRDT-COUNT.
003120
003130     MOVE "INSERTED" TO O-ACTION.
003140     ADD 1 TO WS-INSERTED-CTR.
003150
003160 2160-FIND-INSERT-POINT.
003170
003180     IF IMPT-BARCODE < PRDT-BARCODE(WS-SHIFT-SUB)
003190         MOVE WS-SHIFT-SUB TO WS-INS-POINT
003200         COMPUTE WS-SHIFT-SUB = PRDT-COUNT + 1
003210     ELSE
003220         ADD 1 TO WS-SHIFT-SUB
003230     END-IF.
003240
003250 2170-SHIFT-ONE-ENTRY.
003260
003270     MOVE PRDT-ENTRY(WS-SHIFT-SUB)
003280         TO PRDT-ENTRY(WS-SHIFT-SUB + 1).
003290     SUBTRACT 1 FROM WS-SHIFT-SUB.
003300
003310 2200-OUTPUT-LINE.
003320
003330     MOVE IMPT-BARCODE TO O-BARCODE.
003340     MOVE IMPT-NAME TO O-NAME.
003350     MOVE IMPT-PRICE TO O-PRICE.
003360
003370     WRITE RPTLINE
003380         FROM DETAIL-LINE
003390             AFTER ADVANCING 1 LINE
003400                 AT EOP
003410                     PERFORM 9900-HEADING.
003420
003430 3000-CLOSING.
003440
003450     OPEN OUTPUT PRODUCT-MASTER.
003460
003470     MOVE 1 TO WS-SHIFT-SUB.
003480     PERFORM 3010-WRITE-ONE-PRODUCT
003490         UNTIL WS-SHIFT-SUB > PRDT-COUNT.
003500
003510     CLOSE PRODUCT-MASTER.
003520
003530     MOVE WS-UPDATED-CTR TO O-UPDATED.
003540     MOVE WS-INSERTED-CTR TO O-INSERTED.
003550     MOVE WS-REJECTED-CTR TO O-REJECTED.
003560
003570     WRITE RPTLINE
003580         FROM BLANK-LINE
003590             AFTER ADVANCING 2 LINES.
003600     WRITE RPTLINE
003610         FROM SUMMARY-LINE
003620             AFTER ADVANCING 1 LINE.
003630
003640     CLOSE PRODUCT-IMPORT.
003650     CLOSE IMPORT-RPT.
003660
003670 3010-WRITE-ONE-PRODUCT.
003680
003690     MOVE PRDT-BARCODE(WS-SHIFT-SUB)  TO PRDM-BARCODE.
003700     MOVE PRDT-NAME(WS-SHIFT-SUB)     TO PRDM-NAME.
003710     MOVE PRDT-PRICE(WS-SHIFT-SUB)    TO PRDM-PRICE.
003720     MOVE PRDT-STOCK(WS-SHIFT-SUB)    TO PRDM-STOCK.
003730     MOVE PRDT-CATEGORY(WS-SHIFT-SUB) TO PRDM-CATEGORY.
003740     MOVE PRDT-TAX-RATE(WS-SHIFT-SUB) TO PRDM-TAX-RATE.
003750     MOVE PRDT-ACTIVE(WS-SHIFT-SUB)   TO PRDM-ACTIVE.
003760     WRITE PRDM-RECORD.
003770     ADD 1 TO WS-SHIFT-SUB.
003780
003790 9000-READ-MASTER.
003800
003810     READ PRODUCT-MASTER
003820         AT END
003830             MOVE "NO" TO MORE-MASTER.
003840
003850 9010-READ-IMPORT.
003860
003870     READ PRODUCT-IMPORT
003880         AT END
003890             MOVE "NO" TO MORE-RECS.
003900
003910 9900-HEADING.
003920
003930     ADD 1 TO C-PCTR.
003940     MOVE C-PCTR TO O-PCTR.
003950
003960     WRITE RPTLINE
003970         FROM COMPANY-TITLE-LINE
003980             AFTER ADVANCING TOP-OF-FORM.
003990     WRITE RPTLINE
004000         FROM COLUMN-HEADING-1
004010             AFTER ADVANCING 2 LINES.
004020     WRITE RPTLINE
004030         FROM BLANK-LINE
004040             AFTER ADVANCING 1 LINE.
