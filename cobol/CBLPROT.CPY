000100***************************************************************
000110* CBLPROT - PROMOTION MASTER IN-MEMORY TABLE.                 *
000120* CBLPOS05 LOADS THE WHOLE CBLPROM FILE INTO THIS TABLE ONCE   *
000130* AT OPEN TIME AND RE-SCANS IT IN FULL FOR EVERY CART LINE -   *
000140* THE PROMOTION LIST IS SMALL, SO A PERFORM VARYING SCAN IS    *
000150* CHEAPER TO MAINTAIN THAN KEEPING IT SORTED FOR SEARCH ALL.   *
000160*---------------------------------------------------------------
000170* 03/18/24  AL   TKT-POS-122   ORIGINAL COPYBOOK, 300 ENTRIES. *    POS122
000180***************************************************************
000190 01  PROT-CONTROL.
000200     05  PROT-COUNT              PIC 9(4)       COMP.
000210     05  PROT-IX                 PIC 9(4)       COMP.
000220     05  FILLER                  PIC X(5)       VALUE SPACES.
000230
000240 01  PROT-TABLE.
000250     05  PROT-ENTRY OCCURS 300 TIMES.
000260         10  PROT-NAME           PIC X(80).
000270         10  PROT-DISCOUNT-TYPE  PIC X(1).
000280         10  PROT-DISCOUNT-VALUE PIC S9(6)V99   COMP-3.
000290         10  PROT-MIN-PURCHASE   PIC S9(8)V99   COMP-3.
000300         10  PROT-MAX-DISCOUNT   PIC S9(8)V99   COMP-3.
000310         10  PROT-PRODUCT-BARCODE PIC X(50).
000320         10  PROT-CATEGORY       PIC X(30).
000330         10  PROT-START-DATE     PIC 9(8).
000340         10  PROT-END-DATE       PIC 9(8).
000350         10  PROT-ACTIVE         PIC X(1).
000360         10  FILLER              PIC X(9).
