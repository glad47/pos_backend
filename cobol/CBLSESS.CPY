000100***************************************************************
000110* CBLSESS - POS-SESSION FILE RECORD (CASHIER DRAWER).         *
000120* RELATIVE FILE - THE RELATIVE RECORD NUMBER IS THE SESSION    *
000130* KEY, SESS-ID, SO OPENING A SESSION MEANS WRITING AT THE     *
000140* NEXT UNUSED RRN AND CLOSING ONE MEANS REWRITING THE RECORD   *
000150* ALREADY SITTING AT THAT RRN.  CBLPOS04, CBLPOS05 AND         *
000160* CBLPOS06 ALL COPY THIS SAME LAYOUT.                         *
000170*---------------------------------------------------------------
000180* 03/04/24  AL   TKT-POS-101   ORIGINAL COPYBOOK.              *    POS101
000190* 05/20/24  AL   TKT-POS-160   ADDED SESS-NUMBER AFTER TWO      *   POS160
000200*                              CASHIERS SHARED A DRAWER AND     *
000210*                              WE HAD NO WAY TO TELL THEIR      *
000220*                              SESSIONS APART ON THE REPORT.    *
000230***************************************************************
000240 01  SESS-RECORD.
000250     05  SESS-ID                 PIC 9(9)       COMP-3.
000260     05  SESS-CASHIER-NAME       PIC X(80).
000270     05  SESS-NUMBER             PIC 9(5)       COMP-3.
000280     05  SESS-OPENING-CASH       PIC S9(8)V99   COMP-3.
000290     05  SESS-CLOSING-CASH       PIC S9(8)V99   COMP-3.
000300     05  SESS-TOTAL-SALES        PIC S9(10)V99  COMP-3.
000310     05  SESS-TXN-COUNT          PIC 9(7)       COMP-3.
000320     05  SESS-STATUS             PIC X(6).
000330         88  SESS-IS-OPEN               VALUE "OPEN".
000340         88  SESS-IS-CLOSED             VALUE "CLOSED".
000350     05  FILLER                  PIC X(25).
