000100***************************************************************
000110* CBLOITM - ORDER-ITEM FILE RECORD.                           *
000120* ONE RECORD PER PRICED CART LINE, WRITTEN BY CBLPOS05 IN      *
000130* CART ORDER, LINE-SEQUENTIAL, APPEND ONLY, NO KEY.           *
000140*---------------------------------------------------------------
000150* 03/04/24  AL   TKT-POS-101   ORIGINAL COPYBOOK.              *    POS101
000160* 06/11/24  AL   TKT-POS-170   ADDED OITM-FREE-ITEMS WHEN THE   *   POS170
000170*                              BUY-X-GET-Y LOYALTY OFFER WAS    *
000180*                              ADDED TO THE RATING ENGINE.      *
000190***************************************************************
000200 01  OITM-RECORD.
000210     05  OITM-BARCODE            PIC X(50).
000220     05  OITM-NAME               PIC X(80).
000230     05  OITM-QUANTITY           PIC 9(5)       COMP-3.
000240     05  OITM-UNIT-PRICE         PIC S9(8)V99   COMP-3.
000250     05  OITM-SUBTOTAL           PIC S9(9)V99   COMP-3.
000260     05  OITM-FREE-ITEMS         PIC 9(5)       COMP-3.
000270     05  OITM-DISCOUNT-AMT       PIC S9(9)V99   COMP-3.
000280     05  OITM-TAX-RATE           PIC S9V9999    COMP-3.
000290     05  OITM-TAX-AMT            PIC S9(9)V99   COMP-3.
000300     05  OITM-TOTAL-AMT          PIC S9(9)V99   COMP-3.
000310     05  OITM-PROMO-APPLIED      PIC X(200).
000320     05  FILLER                  PIC X(10).
