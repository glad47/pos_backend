000100***************************************************************
000110* CBLEMPM - EMPLOYEE MASTER FILE RECORD.                      *
000120* BADGE/LOGIN RECORD, ONE PER EMPLOYEE.  SEQUENTIAL FILE       *
000130* SORTED ASCENDING BY EMPM-EMPLOYEE-ID - SAME "NO ISAM ON      *
000140* THIS BOX" SITUATION AS CBLPRDM, LOOKUP IS DONE AGAINST THE   *
000150* CBLEMPT TABLE AFTER CBLPOS01 LOADS IT AT OPEN TIME.          *
000160*---------------------------------------------------------------
000170* 03/25/24  AL   TKT-POS-126   ORIGINAL COPYBOOK.              *    POS126
000180***************************************************************
000190 01  EMPM-RECORD.
000200     05  EMPM-EMPLOYEE-ID        PIC X(50).
000210     05  EMPM-BADGE-ID           PIC X(50).
000220     05  EMPM-NAME               PIC X(80).
000230     05  EMPM-PIN                PIC X(10).
000240     05  EMPM-SALE-USER          PIC X(1).
000250         88  EMPM-CAN-SELL              VALUE "Y".
000260     05  EMPM-RETURN-USER        PIC X(1).
000270         88  EMPM-CAN-RETURN            VALUE "Y".
000280     05  EMPM-MANAGER-USER       PIC X(1).
000290         88  EMPM-IS-MANAGER            VALUE "Y".
000300     05  EMPM-ACTIVE             PIC X(1).
000310         88  EMPM-IS-ACTIVE             VALUE "Y".
000320     05  FILLER                  PIC X(20).
