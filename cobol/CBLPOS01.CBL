000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              CBLPOS01.
000120 AUTHOR.                  ASHLEY LINDQUIST.
000130 INSTALLATION.            RIVERBEND RETAIL SYSTEMS - POS GROUP.
000140 DATE-WRITTEN.            03/22/1991.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL.
000170
000180***************************************************************
000190* CBLPOS01 - CASHIER LOGIN GATE.                              *
000200* READS THE BADGE/PIN OFF A LOGIN TRANSACTION, LOOKS THE       *
000210* EMPLOYEE UP IN THE EMPLOYEE MASTER TABLE, AND REPORTS        *
000220* WHETHER THE LOGIN PASSES AND WHICH POS FUNCTIONS THE         *
000230* EMPLOYEE MAY USE.  THIS IS THE GATE EVERY OTHER POS PROGRAM  *
000240* SITS BEHIND - NOTHING HERE TOUCHES A SALE OR A DRAWER.       *
000250*---------------------------------------------------------------
000260* CHANGE LOG                                                   *
000270* 03/22/91  AL   TKT-POS-004   ORIGINAL PROGRAM.                *   POS004
000280* 09/14/93  AL   TKT-POS-041   ADDED EMPT-NOT-FOUND CHECK - A   *   POS041
000290*                              BAD BADGE SCAN WAS FALLING       *
000300*                              THROUGH TO THE PIN COMPARE AND   *
000310*                              BLOWING UP ON AN UNSET ENTRY.    *
000320* 02/03/95  AL   TKT-POS-077   MANAGER FLAG NOW IMPLIES SALE    *   POS077
000330*                              AND RETURN ACCESS ON THE REPORT, *
000340*                              MATCHING WHAT THE FLOOR ACTUALLY *
000350*                              LETS A MANAGER BADGE DO.         *
000360* 11/09/98  AL   TKT-POS-112   Y2K - EMPT-EMPLOYEE-ID SORT WAS  *   POS112
000370*                              TESTED AGAINST CENTURY ROLLOVER  *
000380*                              DATA, NO CHANGE NEEDED HERE, WE  *
000390*                              CARRY NO DATE FIELDS ON BADGES.  *
000400* 06/17/02  AL   TKT-POS-149   ADDED FAIL-REASON TO THE REPORT  *   POS149
000410*                              LINE - HELP DESK KEPT ASKING     *
000420*                              WHY A LOGIN FAILED.              *
000430* 08/30/05  RL   TKT-POS-188   RAISED EMPT-ENTRY CEILING WORK   *   POS188
000440*                              MOVED TO CBLEMPT COPYBOOK.       *
000450* 10/02/24  AL   TKT-POS-226   REWORKED PERMISSION PRINTING TO  *   POS226
000460*                              LOOP OVER WS-PERM-TABLE INSTEAD  *
000470*                              OF THREE SEPARATE MOVES.         *
000480* 11/20/24  RL   TKT-POS-230   PULLED THE TABLE-LOAD BODY OUT   *   POS230
000490*                              OF THE PERFORM/END-PERFORM BLOCK *
000500*                              AND INTO ITS OWN PARAGRAPH, PER  *
000510*                              STANDARDS REVIEW.                *
000520* 11/20/24  RL   TKT-POS-231   SWAPPED THE FUNCTION CURRENT-    *   POS231
000530*                              DATE CALL FOR ACCEPT FROM DATE,  *
000540*                              SAME STANDARDS REVIEW.           *
000550***************************************************************
000560
000570 ENVIRONMENT DIVISION.
000580 CONFIGURATION SECTION.
000590 SPECIAL-NAMES.
000600     C01 IS TOP-OF-FORM.
000610
000620 INPUT-OUTPUT SECTION.
000630 FILE-CONTROL.
000640
000650     SELECT EMPLOYEE-MASTER
000660         ASSIGN TO EMPMAST
000670         ORGANIZATION IS LINE SEQUENTIAL.
000680
000690     SELECT LOGIN-TRXN
000700         ASSIGN TO LOGNTRX
000710         ORGANIZATION IS LINE SEQUENTIAL.
000720
000730     SELECT LOGIN-RPT
000740         ASSIGN TO LOGNRPT.
000750
000760 DATA DIVISION.
000770 FILE SECTION.
000780
000790 FD  EMPLOYEE-MASTER
000800     LABEL RECORD IS STANDARD
000810     DATA RECORD IS EMPM-RECORD.
000820 COPY CBLEMPM.
000830
000840 FD  LOGIN-TRXN
000850     LABEL RECORD IS STANDARD
000860     DATA RECORD IS LOGN-RECORD.
000870 01  LOGN-RECORD.
000880     05  LOGN-EMPLOYEE-ID        PIC X(50).
000890     05  LOGN-PIN                PIC X(10).
000900     05  FILLER                  PIC X(20).
000910
000920 FD  LOGIN-RPT
000930     LABEL RECORD IS OMITTED
000940     RECORD CONTAINS 132 CHARACTERS
000950     LINAGE IS 60 WITH FOOTING AT 55
000960     DATA RECORD IS RPTLINE.
000970
000980 01  RPTLINE                     PIC X(132).
000990
001000 WORKING-STORAGE SECTION.
001010 COPY CBLEMPT.
001020
001030 01  WORK-AREA.
001040     05  C-PCTR                  PIC 99         VALUE ZERO.
001050     05  MORE-RECS                PIC XXX       VALUE "YES".
001060     05  MORE-EMPLOYEES           PIC XXX       VALUE "YES".
001070     05  WS-FAIL-REASON          PIC X(20)      VALUE SPACES.
001080     05  FILLER                  PIC X(10)      VALUE SPACES.
001090
001100 01  WS-TODAY-DATE               PIC 9(8)       COMP.
001110 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
001120     05  WS-TODAY-CC             PIC 99.
001130     05  WS-TODAY-YY             PIC 99.
001140     05  WS-TODAY-MM             PIC 99.
001150     05  WS-TODAY-DD             PIC 99.
001160
001170 01  WS-PERM-GROUP.
001180     05  WS-PERM-SALE            PIC X          VALUE "N".
001190     05  WS-PERM-RETURN          PIC X          VALUE "N".
001200     05  WS-PERM-MANAGE          PIC X          VALUE "N".
001210 01  WS-PERM-TABLE REDEFINES WS-PERM-GROUP.
001220     05  WS-PERM-FLAG            PIC X OCCURS 3 TIMES.
001230
001240 01  WS-COUNTERS.
001250     05  WS-LOGIN-ATTEMPTS       PIC 9(7)       COMP.
001260     05  WS-LOGIN-PASS           PIC 9(7)       COMP.
001270     05  WS-LOGIN-FAIL           PIC 9(7)       COMP.
001280 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001290     05  WS-COUNTER-VAL          PIC 9(7) COMP  OCCURS 3 TIMES.
001300
001310 01  WS-SUB                      PIC 9(4)       COMP  VALUE ZERO.
001320
001330 01  WS-TODAY-RAW                PIC 9(6).
001340 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
001350     05  WS-RAW-YY               PIC 99.
001360     05  WS-RAW-MM               PIC 99.
001370     05  WS-RAW-DD               PIC 99.
001380
001390 01  SYS-DATE.
001400     05  I-YEAR                  PIC 9(4).
001410     05  I-MONTH                 PIC 99.
001420     05  I-DAY                   PIC 99.
001430     05  FILLER                  PIC X(2)       VALUE SPACES.
001440
001450 01  COMPANY-TITLE-LINE.
001460     05  FILLER                  PIC X(6)   VALUE "DATE:".
001470     05  O-MONTH                 PIC 99.
001480     05  FILLER                  PIC X      VALUE "/".
001490     05  O-DAY                   PIC 99.
001500     05  FILLER                  PIC X      VALUE "/".
001510     05  O-YEAR                  PIC 9(4).
001520     05  FILLER                  PIC X(38)  VALUE SPACES.
001530     05  FILLER                  PIC X(33)  VALUE
001540         "RIVERBEND RETAIL - CASHIER LOGIN".
001550     05  FILLER                  PIC X(37)  VALUE SPACES.
001560     05  FILLER                  PIC X(6)   VALUE "PAGE:".
001570     05  O-PCTR                  PIC Z9.
001580
001590 01  COLUMN-HEADING-1.
001600     05  FILLER                  PIC X(11)  VALUE "EMPLOYEE ID".
001610     05  FILLER                  PIC X(10)  VALUE SPACES.
001620     05  FILLER                  PIC X(4)   VALUE "NAME".
001630     05  FILLER                  PIC X(17)  VALUE SPACES.
001640     05  FILLER                  PIC X(6)   VALUE "RESULT".
001650     05  FILLER                  PIC X(6)   VALUE SPACES.
001660     05  FILLER                  PIC X(4)   VALUE "SALE".
001670     05  FILLER                  PIC X(3)   VALUE SPACES.
001680     05  FILLER                  PIC X(6)   VALUE "RETURN".
001690     05  FILLER                  PIC X(3)   VALUE SPACES.
001700     05  FILLER                  PIC X(7)   VALUE "MANAGER".
001710     05  FILLER                  PIC X(5)   VALUE SPACES.
001720     05  FILLER                  PIC X(11)  VALUE "FAIL REASON".
001730
001740 01  DETAIL-LINE.
001750     05  O-EMPLOYEE-ID           PIC X(15).
001760     05  FILLER                  PIC X(6)   VALUE SPACES.
001770     05  O-NAME                  PIC X(20).
001780     05  FILLER                  PIC X(1)   VALUE SPACES.
001790     05  O-RESULT                PIC X(6).
001800     05  FILLER                  PIC X(6)   VALUE SPACES.
001810     05  O-SALE-FLAG             PIC X(4).
001820     05  FILLER                  PIC X(3)   VALUE SPACES.
001830     05  O-RETURN-FLAG           PIC X(6).
001840     05  FILLER                  PIC X(4)   VALUE SPACES.
001850     05  O-MANAGE-FLAG           PIC X(7).
001860     05  FILLER                  PIC X(5)   VALUE SPACES.
001870     05  O-FAIL-REASON           PIC X(20).
001880
001890 01  SUMMARY-LINE.
001900     05  FILLER                  PIC X(11)  VALUE "ATTEMPTED:".
001910     05  O-ATTEMPTS              PIC ZZZ,ZZ9.
001920     05  FILLER                  PIC X(8)   VALUE SPACES.
001930     05  FILLER                  PIC X(7)   VALUE "PASSED:".
001940     05  O-PASSED                PIC ZZZ,ZZ9.
001950     05  FILLER                  PIC X(8)   VALUE SPACES.
001960     05  FILLER                  PIC X(7)   VALUE "FAILED:".
001970     05  O-FAILED                PIC ZZZ,ZZ9.
001980     05  FILLER                  PIC X(73)  VALUE SPACES.
001990
002000 01  BLANK-LINE.
002010     05  FILLER                  PIC X(132) VALUE SPACES.
002020
002030 PROCEDURE DIVISION.
002040
002050 0000-CBLPOS01.
002060
002070     PERFORM 1000-INIT.
002080     PERFORM 2000-MAINLINE
002090         UNTIL MORE-RECS = "NO".
002100     PERFORM 3000-CLOSING.
002110     STOP RUN.
002120
002130 1000-INIT.
002140
002150     ACCEPT WS-TODAY-RAW FROM DATE.
002160     MOVE WS-RAW-MM TO I-MONTH.
002170     MOVE WS-RAW-DD TO I-DAY.
002180     IF WS-RAW-YY < 50
002190         COMPUTE I-YEAR = 2000 + WS-RAW-YY
002200     ELSE
002210         COMPUTE I-YEAR = 1900 + WS-RAW-YY
002220     END-IF.
002230     MOVE I-DAY TO O-DAY.
002240     MOVE I-MONTH TO O-MONTH.
002250     MOVE I-YEAR TO O-YEAR.
002260
002270     MOVE ZERO TO WS-LOGIN-ATTEMPTS.
002280     MOVE ZERO TO WS-LOGIN-PASS.
002290     MOVE ZERO TO WS-LOGIN-FAIL.
002300
002310     OPEN INPUT EMPLOYEE-MASTER.
002320     OPEN INPUT LOGIN-TRXN.
002330     OPEN OUTPUT LOGIN-RPT.
002340
002350     PERFORM 1100-LOAD-EMPLOYEES.
002360     PERFORM 9010-READ-LOGIN.
002370     PERFORM 9900-HEADING.
002380
002390 1100-LOAD-EMPLOYEES.
002400
002410     MOVE ZERO TO EMPT-COUNT.
002420
002430     PERFORM 9000-READ-EMPLOYEE.
002440     PERFORM 1110-LOAD-ONE-EMPLOYEE
002450         UNTIL MORE-EMPLOYEES = "NO".
002460
002470     CLOSE EMPLOYEE-MASTER.
002480
002490 1110-LOAD-ONE-EMPLOYEE.
002500
002510     ADD 1 TO EMPT-COUNT.
002520     MOVE EMPM-EMPLOYEE-ID  TO EMPT-EMPLOYEE-ID(EMPT-COUNT).
002530     MOVE EMPM-BADGE-ID     TO EMPT-BADGE-ID(EMPT-COUNT).
002540     MOVE EMPM-NAME         TO EMPT-NAME(EMPT-COUNT).
002550     MOVE EMPM-PIN          TO EMPT-PIN(EMPT-COUNT).
002560     MOVE EMPM-SALE-USER    TO EMPT-SALE-USER(EMPT-COUNT).
002570     MOVE EMPM-RETURN-USER  TO EMPT-RETURN-USER(EMPT-COUNT).
002580     MOVE EMPM-MANAGER-USER TO EMPT-MANAGER-USER(EMPT-COUNT).
002590     MOVE EMPM-ACTIVE       TO EMPT-ACTIVE(EMPT-COUNT).
002600     PERFORM 9000-READ-EMPLOYEE.
002610
002620 2000-MAINLINE.
002630
002640     ADD 1 TO WS-LOGIN-ATTEMPTS.
002650
002660     PERFORM 2100-CHECK-CREDENTIALS THRU 2100-EXIT.
002670     PERFORM 2200-SET-PERMISSIONS.
002680     PERFORM 2300-OUTPUT.
002690
002700     PERFORM 9010-READ-LOGIN.
002710
002720 2100-CHECK-CREDENTIALS.
002730
002740     MOVE SPACES TO WS-FAIL-REASON.
002750     SET EMPT-NOT-FOUND TO TRUE.
002760
002770     SEARCH ALL EMPT-ENTRY
002780         AT END
002790             SET EMPT-NOT-FOUND TO TRUE
002800             MOVE "BADGE NOT FOUND" TO WS-FAIL-REASON
002810         WHEN EMPT-EMPLOYEE-ID(EMPT-NDX) = LOGN-EMPLOYEE-ID
002820             SET EMPT-FOUND TO TRUE.
002830
002840     IF EMPT-NOT-FOUND
002850         GO TO 2100-EXIT
002860     END-IF.
002870
002880     IF EMPT-PIN(EMPT-NDX) NOT = LOGN-PIN
002890         SET EMPT-NOT-FOUND TO TRUE
002900         MOVE "BAD PIN" TO WS-FAIL-REASON
002910         GO TO 2100-EXIT
002920     END-IF.
002930
002940     IF EMPT-ACTIVE(EMPT-NDX) NOT = "Y"
002950         SET EMPT-NOT-FOUND TO TRUE
002960         MOVE "NOT ACTIVE" TO WS-FAIL-REASON
002970     END-IF.
002980
002990 2100-EXIT.
003000     EXIT.
003010
003020 2200-SET-PERMISSIONS.
003030
003040     MOVE "N" TO WS-PERM-SALE.
003050     MOVE "N" TO WS-PERM-RETURN.
003060     MOVE "N" TO WS-PERM-MANAGE.
003070
003080     IF EMPT-FOUND
003090         IF EMPT-SALE-USER(EMPT-NDX) = "Y"
003100             OR EMPT-MANAGER-USER(EMPT-NDX) = "Y"
003110                 MOVE "Y" TO WS-PERM-SALE
003120         END-IF
003130         IF EMPT-RETURN-USER(EMPT-NDX) = "Y"
003140             OR EMPT-MANAGER-USER(EMPT-NDX) = "Y"
003150                 MOVE "Y" TO WS-PERM-RETURN
003160         END-IF
003170         IF EMPT-MANAGER-USER(EMPT-NDX) = "Y"
003180             MOVE "Y" TO WS-PERM-MANAGE
003190         END-IF
003200     END-IF.
003210
003220 2300-OUTPUT.
003230
003240     MOVE LOGN-EMPLOYEE-ID TO O-EMPLOYEE-ID.
003250     MOVE WS-FAIL-REASON TO O-FAIL-REASON.
003260
003270     IF EMPT-FOUND
003280         MOVE EMPT-NAME(EMPT-NDX) TO O-NAME
003290         MOVE "PASS" TO O-RESULT
003300         ADD 1 TO WS-LOGIN-PASS
003310     ELSE
003320         MOVE SPACES TO O-NAME
003330         MOVE "FAIL" TO O-RESULT
003340         ADD 1 TO WS-LOGIN-FAIL
003350     END-IF.
003360
003370     MOVE WS-PERM-SALE   TO O-SALE-FLAG.
003380     MOVE WS-PERM-RETURN TO O-RETURN-FLAG.
003390     MOVE WS-PERM-MANAGE TO O-MANAGE-FLAG.
003400
003410     WRITE RPTLINE
003420         FROM DETAIL-LINE
003430             AFTER ADVANCING 1 LINE
003440                 AT EOP
003450                     PERFORM 9900-HEADING.
003460
003470 3000-CLOSING.
003480
003490     MOVE WS-LOGIN-ATTEMPTS TO O-ATTEMPTS.
003500     MOVE WS-LOGIN-PASS TO O-PASSED.
003510     MOVE WS-LOGIN-FAIL TO O-FAILED.
003520
003530     WRITE RPTLINE
003540         FROM BLANK-LINE
003550             AFTER ADVANCING 2 LINES.
003560     WRITE RPTLINE
003570         FROM SUMMARY-LINE
003580             AFTER ADVANCING 1 LINE.
003590
003600     CLOSE LOGIN-TRXN.
003610     CLOSE LOGIN-RPT.
003620
003630 9000-READ-EMPLOYEE.
003640
003650     READ EMPLOYEE-MASTER
003660         AT END
003670             MOVE "NO" TO MORE-EMPLOYEES.
003680
003690 9010-READ-LOGIN.
003700
003710     READ LOGIN-TRXN
003720         AT END
003730             MOVE "NO" TO MORE-RECS.
003740
003750 9900-HEADING.
003760
003770     ADD 1 TO C-PCTR.
003780     MOVE C-PCTR TO O-PCTR.
003790
003800     WRITE RPTLINE
003810         FROM COMPANY-TITLE-LINE
003820             AFTER ADVANCING TOP-OF-FORM.
003830     WRITE RPTLINE
003840         FROM COLUMN-HEADING-1
003850             AFTER ADVANCING 2 LINES.
003860     WRITE RPTLINE
003870         FROM BLANK-LINE
003880             AFTER ADVANCING 1 LINE.
