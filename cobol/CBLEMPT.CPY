000100***************************************************************
000110* CBLEMPT - EMPLOYEE MASTER IN-MEMORY TABLE.                  *
000120* CBLPOS01 LOADS THE WHOLE CBLEMPM FILE INTO THIS TABLE AT     *
000130* OPEN TIME, ASCENDING ON EMPT-EMPLOYEE-ID, FOR SEARCH ALL.    *
000140*---------------------------------------------------------------
000150* 03/25/24  AL   TKT-POS-126   ORIGINAL COPYBOOK, 500 ENTRIES. *    POS126
000160* 11/14/24  AL   TKT-POS-233   RAISED CEILING TO 1500 WHEN     *    POS233
000170*                              SEASONAL STAFF WERE ADDED.      *
000180***************************************************************
000190 01  EMPT-CONTROL.
000200     05  EMPT-COUNT              PIC 9(4)       COMP.
000210     05  EMPT-IX                 PIC 9(4)       COMP.
000220     05  EMPT-FOUND-SW           PIC X(3)       VALUE "NO".
000230         88  EMPT-FOUND                 VALUE "YES".
000240         88  EMPT-NOT-FOUND              VALUE "NO".
000250     05  FILLER                  PIC X(5)       VALUE SPACES.
000260
000270 01  EMPT-TABLE.
000280     05  EMPT-ENTRY OCCURS 1500 TIMES
000290                    ASCENDING KEY IS EMPT-EMPLOYEE-ID
000300                    INDEXED BY EMPT-NDX.
000310         10  EMPT-EMPLOYEE-ID    PIC X(50).
000320         10  EMPT-BADGE-ID       PIC X(50).
000330         10  EMPT-NAME           PIC X(80).
000340         10  EMPT-PIN            PIC X(10).
000350         10  EMPT-SALE-USER      PIC X(1).
000360         10  EMPT-RETURN-USER    PIC X(1).
000370         10  EMPT-MANAGER-USER   PIC X(1).
000380         10  EMPT-ACTIVE         PIC X(1).
000390             88  EMPT-IS-ACTIVE         VALUE "Y".
000400         10  FILLER              PIC X(7).
