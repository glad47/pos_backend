000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              CBLPOS03.
000120 AUTHOR.                  ASHLEY LINDQUIST.
000130 INSTALLATION.            RIVERBEND RETAIL SYSTEMS - POS GROUP.
000140 DATE-WRITTEN.            04/02/1991.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL.
000170
000180***************************************************************
000190* CBLPOS03 - LOYALTY OFFER IMPORT.                            *
000200* APPENDS ONE LOYALTY-MASTER ROW PER INPUT ROW - THIS FILE HAS *
000210* NO NATURAL KEY SO EVERY IMPORT ROW BECOMES A NEW OFFER, EVEN  *
000220* IF IT LOOKS LIKE A DUPLICATE OF ONE ALREADY ON FILE.  MIN-QTY *
000230* AND REWARD-QTY ARE FLOORED AT 1, THE OFFER IS MARKED ACTIVE   *
000240* UNLESS THE IMPORT SAYS OTHERWISE, AND A BLANK DATE WINDOW     *
000250* DEFAULTS TO TODAY THROUGH ONE YEAR OUT.                      *
000260*---------------------------------------------------------------
000270* CHANGE LOG                                                   *
000280* 04/02/91  AL   TKT-POS-008   ORIGINAL PROGRAM.                *   POS008
000290* 02/11/94  AL   TKT-POS-055   ADDED THE MIN-QTY/REWARD-QTY     *   POS055
000300*                              FLOOR - BUYING PARTNERS WERE     *
000310*                              SENDING US ZERO-QUANTITY ROWS.   *
000320* 12/01/98  AL   TKT-POS-114   Y2K - START/END-DATE DEFAULTING  *   POS114
000330*                              NOW BUILDS THE CENTURY FROM THE  *
000340*                              SYSTEM CLOCK INSTEAD OF A HARD    *
000350*                              CODED "19".                      *
000360* 07/09/24  AL   TKT-POS-181   ADDED THE CC/YY/MM/DD DATE VIEWS  *
000370*                              SO THE DEFAULT-WINDOW LOGIC      *
000380*                              DOESN'T HAVE TO DO DATE MATH ON   *
000390*                              A PACKED 8-DIGIT FIELD.          *
000400* 11/20/24  RL   TKT-POS-231   SWAPPED THE FUNCTION CURRENT-     *
000410*                              DATE CALL FOR ACCEPT FROM DATE -  *
000420*                              SAME FIX AS CBLPOS02.             *
000430***************************************************************
000440
000450 ENVIRONMENT DIVISION.
000460 CONFIGURATION SECTION.
000470 SPECIAL-NAMES.
000480     C01 IS TOP-OF-FORM.
000490
000500 INPUT-OUTPUT SECTION.
000510 FILE-CONTROL.
000520
000530     SELECT LOYALTY-IMPORT
000540         ASSIGN TO LOYIMP
000550         ORGANIZATION IS LINE SEQUENTIAL.
000560
000570     SELECT LOYALTY-MASTER
000580         ASSIGN TO LOYMAST
000590         ORGANIZATION IS LINE SEQUENTIAL.
000600
000610     SELECT IMPORT-RPT
000620         ASSIGN TO LOYRPT.
000630
000640 DATA DIVISION.
000650 FILE SECTION.
000660
000670 FD  LOYALTY-IMPORT
000680     LABEL RECORD IS STANDARD
000690     DATA RECORD IS LOYI-RECORD.
000700 01  LOYI-RECORD.
000710     05  LOYI-NAME               PIC X(80).
000720     05  LOYI-TYPE               PIC 9(1).
000730     05  LOYI-TRIGGER-BARCODES   PIC X(200).
000740     05  LOYI-REWARD-BARCODES    PIC X(200).
000750     05  LOYI-MIN-QTY            PIC 9(4)       COMP-3.
000760     05  LOYI-MAX-QTY            PIC 9(4)       COMP-3.
000770     05  LOYI-REWARD-QTY         PIC 9(4)       COMP-3.
000780     05  LOYI-DISCOUNT-PCT       PIC S9(3)V99   COMP-3.
000790     05  LOYI-DISCOUNT-AMT       PIC S9(8)V99   COMP-3.
000800     05  LOYI-AFTER-DISCOUNT     PIC S9(8)V99   COMP-3.
000810     05  LOYI-TOTAL-PRICE        PIC S9(8)V99   COMP-3.
000820     05  LOYI-START-DATE         PIC 9(8)       COMP-3.
000830     05  LOYI-END-DATE           PIC 9(8)       COMP-3.
000840     05  LOYI-ACTIVE             PIC X(1).
000850     05  FILLER                  PIC X(15).
000860
000870 FD  LOYALTY-MASTER
000880     LABEL RECORD IS STANDARD
000890     DATA RECORD IS LOYM-RECORD.
000900 COPY CBLLOYM.
000910
000920 FD  IMPORT-RPT
000930     LABEL RECORD IS OMITTED
000940     RECORD CONTAINS 132 CHARACTERS
000950     LINAGE IS 60 WITH FOOTING AT 55
000960     DATA RECORD IS RPTLINE.
000970
000980 01  RPTLINE                     PIC X(132).
000990
001000 WORKING-STORAGE SECTION.
001010
001020 01  WORK-AREA.
001030     05  C-PCTR                  PIC 99         VALUE ZERO.
001040     05  MORE-RECS               PIC XXX        VALUE "YES".
001050     05  FILLER                  PIC X(10)      VALUE SPACES.
001060
001070 01  WS-TODAY-DATE                PIC 9(8)      COMP.
001080 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
001090     05  WS-TODAY-CC             PIC 99.
001100     05  WS-TODAY-YY             PIC 99.
001110     05  WS-TODAY-MM             PIC 99.
001120     05  WS-TODAY-DD             PIC 99.
001130
001140 01  WS-DEFAULT-END-DATE          PIC 9(8)      COMP.
001150 01  WS-DEFAULT-END-DATE-R REDEFINES WS-DEFAULT-END-DATE.
001160     05  WS-DFLT-END-CC          PIC 99.
001170     05  WS-DFLT-END-YY          PIC 99.
001180     05  WS-DFLT-END-MM          PIC 99.
001190     05  WS-DFLT-END-DD          PIC 99.
001200
001210 01  WS-RESULT-MSG                PIC X(30)     VALUE SPACES.
001220 01  WS-RESULT-MSG-R REDEFINES WS-RESULT-MSG.
001230     05  WS-MSG-CODE             PIC X(6).
001240     05  WS-MSG-TEXT             PIC X(24).
001250
001260 01  WS-COUNTERS.
001270     05  WS-IMPORTED-CTR         PIC 9(7)       COMP.
001280     05  WS-DEFAULTED-CTR        PIC 9(7)       COMP.
001290 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001300     05  WS-COUNTER-VAL          PIC 9(7) COMP  OCCURS 2 TIMES.
001310
001320 01  WS-TODAY-RAW                PIC 9(6).
001330 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
001340     05  WS-RAW-YY               PIC 99.
001350     05  WS-RAW-MM               PIC 99.
001360     05  WS-RAW-DD               PIC 99.
001370
001380 01  SYS-DATE.
001390     05  I-YEAR                  PIC 9(4).
001400     05  I-MONTH                 PIC 99.
001410     05  I-DAY                   PIC 99.
001420     05  FILLER                  PIC X(2)       VALUE SPACES.
001430
001440 01  COMPANY-TITLE-LINE.
001450     05  FILLER                  PIC X(6)   VALUE "DATE:".
001460     05  O-MONTH                 PIC 99.
001470     05  FILLER                  PIC X      VALUE "/".
001480     05  O-DAY                   PIC 99.
001490     05  FILLER                  PIC X      VALUE "/".
001500     05  O-YEAR                  PIC 9(4).
001510     05  FILLER                  PIC X(36)  VALUE SPACES.
001520     05  FILLER                  PIC X(35)  VALUE
001530         "RIVERBEND RETAIL - LOYALTY IMPORT".
001540     05  FILLER                  PIC X(37)  VALUE SPACES.
001550     05  FILLER                  PIC X(6)   VALUE "PAGE:".
001560     05  O-PCTR                  PIC Z9.
001570
001580 01  COLUMN-HEADING-1.
001590     05  FILLER                  PIC X(4)   VALUE "NAME".
001600     05  FILLER                  PIC X(17)  VALUE SPACES.
001610     05  FILLER                  PIC X(4)   VALUE "TYPE".
001620     05  FILLER                  PIC X(6)   VALUE SPACES.
001630     05  FILLER                  PIC X(6)   VALUE "MIN-QT".
001640     05  FILLER                  PIC X(4)   VALUE SPACES.
001650     05  FILLER                  PIC X(6)   VALUE "RWD-QT".
001660     05  FILLER                  PIC X(4)   VALUE SPACES.
001670     05  FILLER                  PIC X(11)  VALUE "DATE WINDOW".
001680
001690 01  DETAIL-LINE.
001700     05  O-NAME                  PIC X(21).
001710     05  FILLER                  PIC X(4)   VALUE SPACES.
001720     05  O-TYPE                  PIC X(8).
001730     05  FILLER                  PIC X(2)   VALUE SPACES.
001740     05  O-MIN-QTY               PIC ZZZ9.
001750     05  FILLER                  PIC X(6)   VALUE SPACES.
001760     05  O-RWD-QTY               PIC ZZZ9.
001770     05  FILLER                  PIC X(6)   VALUE SPACES.
001780     05  O-WINDOW-FLAG           PIC X(9).
001790
001800 01  SUMMARY-LINE.
001810     05  FILLER                  PIC X(11)  VALUE "IMPORTED: ".
001820     05  O-IMPORTED              PIC ZZZ,ZZ9.
001830     05  FILLER                  PIC X(8)   VALUE SPACES.
001840     05  FILLER                  PIC X(18)  VALUE
001850         "DEFAULTED WINDOW:".
001860     05  O-DEFAULTED             PIC ZZZ,ZZ9.
001870     05  FILLER                  PIC X(67)  VALUE SPACES.
001880
001890 01  BLANK-LINE.
001900     05  FILLER                  PIC X(132) VALUE SPACES.
001910
001920 PROCEDURE DIVISION.
001930
001940 0000-CBLPOS03.
001950
001960     PERFORM 1000-INIT.
001970     PERFORM 2000-MAINLINE
001980         UNTIL MORE-RECS = "NO".
001990     PERFORM 3000-CLOSING.
002000     STOP RUN.
002010
002020 1000-INIT.
002030
002040     ACCEPT WS-TODAY-RAW FROM DATE.
002050     MOVE WS-RAW-MM TO I-MONTH.
002060     MOVE WS-RAW-DD TO I-DAY.
002070     IF WS-RAW-YY < 50
002080         COMPUTE I-YEAR = 2000 + WS-RAW-YY
002090     ELSE
002100         COMPUTE I-YEAR = 1900 + WS-RAW-YY
002110     END-IF.
002120     MOVE I-DAY TO O-DAY.
002130     MOVE I-MONTH TO O-MONTH.
002140     MOVE I-YEAR TO O-YEAR.
002150
002160     MOVE ZERO TO WS-IMPORTED-CTR.
002170     MOVE ZERO TO WS-DEFAULTED-CTR.
002180
002190     DIVIDE I-YEAR BY 100 GIVING WS-TODAY-CC
002200         REMAINDER WS-TODAY-YY.
002210     MOVE I-MONTH TO WS-TODAY-MM.
002220     MOVE I-DAY TO WS-TODAY-DD.
002230
002240     MOVE WS-TODAY-CC TO WS-DFLT-END-CC.
002250     MOVE WS-TODAY-YY TO WS-DFLT-END-YY.
002260     MOVE WS-TODAY-MM TO WS-DFLT-END-MM.
002270     MOVE WS-TODAY-DD TO WS-DFLT-END-DD.
002280     ADD 1 TO WS-DFLT-END-YY.
002290     IF WS-DFLT-END-YY > 99
002300         MOVE ZERO TO WS-DFLT-END-YY
002310         ADD 1 TO WS-DFLT-END-CC
002320     END-IF.
002330
002340     OPEN INPUT LOYALTY-IMPORT.
002350     OPEN EXTEND LOYALTY-MASTER.
002360     OPEN OUTPUT IMPORT-RPT.
002370
002380     PERFORM 9010-READ-IMPORT.
002390     PERFORM 9900-HEADING.
002400
002410 2000-MAINLINE.
002420
002430     PERFORM 2100-BUILD-OFFER.
002440     PERFORM 2200-OUTPUT-LINE.
002450     WRITE LOYM-RECORD.
002460     PERFORM 9010-READ-IMPORT.
002470
002480 2100-BUILD-OFFER.
002490
002500     MOVE "NO" TO O-WINDOW-FLAG.
002510
002520     MOVE LOYI-NAME             TO LOYM-NAME.
002530     MOVE LOYI-TYPE             TO LOYM-TYPE.
002540     MOVE LOYI-TRIGGER-BARCODES TO LOYM-TRIGGER-BARCODES.
002550     MOVE LOYI-REWARD-BARCODES  TO LOYM-REWARD-BARCODES.
002560     MOVE LOYI-DISCOUNT-PCT     TO LOYM-DISCOUNT-PCT.
002570     MOVE LOYI-DISCOUNT-AMT     TO LOYM-DISCOUNT-AMT.
002580     MOVE LOYI-AFTER-DISCOUNT   TO LOYM-AFTER-DISCOUNT.
002590     MOVE LOYI-TOTAL-PRICE      TO LOYM-TOTAL-PRICE.
002600
002610     IF LOYI-MIN-QTY < 1
002620         MOVE 1 TO LOYM-MIN-QTY
002630     ELSE
002640         MOVE LOYI-MIN-QTY TO LOYM-MIN-QTY
002650     END-IF.
002660
002670     MOVE LOYI-MAX-QTY TO LOYM-MAX-QTY.
002680
002690     IF LOYI-REWARD-QTY < 1
002700         MOVE 1 TO LOYM-REWARD-QTY
002710     ELSE
002720         MOVE LOYI-REWARD-QTY TO LOYM-REWARD-QTY
002730     END-IF.
002740
002750     IF LOYI-START-DATE = ZERO
002760         MOVE WS-TODAY-DATE TO LOYM-START-DATE
002770         MOVE "YES" TO O-WINDOW-FLAG
002780     ELSE
002790         MOVE LOYI-START-DATE TO LOYM-START-DATE
002800     END-IF.
002810
002820     IF LOYI-END-DATE = ZERO
002830         MOVE WS-DEFAULT-END-DATE TO LOYM-END-DATE
002840         MOVE "YES" TO O-WINDOW-FLAG
002850     ELSE
002860         MOVE LOYI-END-DATE TO LOYM-END-DATE
002870     END-IF.
002880
002890     IF O-WINDOW-FLAG = "YES"
002900         ADD 1 TO WS-DEFAULTED-CTR
002910     END-IF.
002920
002930     IF LOYI-ACTIVE = "N"
002940         MOVE "N" TO LOYM-ACTIVE
002950     ELSE
002960         MOVE "Y" TO LOYM-ACTIVE
002970     END-IF.
002980
002990     ADD 1 TO WS-IMPORTED-CTR.
003000
003010 2200-OUTPUT-LINE.
003020
003030     MOVE LOYM-NAME TO O-NAME.
003040     MOVE LOYM-MIN-QTY TO O-MIN-QTY.
003050     MOVE LOYM-REWARD-QTY TO O-RWD-QTY.
003060
003070     IF LOYM-IS-BUY-X-GET-Y
003080         MOVE "BUY-X-GET-Y" TO O-TYPE
003090     ELSE
003100         MOVE "DISCOUNT" TO O-TYPE
003110     END-IF.
003120
003130     WRITE RPTLINE
003140         FROM DETAIL-LINE
003150             AFTER ADVANCING 1 LINE
003160                 AT EOP
003170                     PERFORM 9900-HEADING.
003180
003190 3000-CLOSING.
003200
003210     MOVE WS-IMPORTED-CTR TO O-IMPORTED.
003220     MOVE WS-DEFAULTED-CTR TO O-DEFAULTED.
003230
003240     WRITE RPTLINE
003250         FROM BLANK-LINE
003260             AFTER ADVANCING 2 LINES.
003270     WRITE RPTLINE
003280         FROM SUMMARY-LINE
003290             AFTER ADVANCING 1 LINE.
003300
003310     CLOSE LOYALTY-IMPORT.
003320     CLOSE LOYALTY-MASTER.
003330     CLOSE IMPORT-RPT.
003340
003350 9010-READ-IMPORT.
003360
003370     READ LOYALTY-IMPORT
003380         AT END
003390             MOVE "NO" TO MORE-RECS.
003400
003410 9900-HEADING.
003420
003430     ADD 1 TO C-PCTR.
003440     MOVE C-PCTR TO O-PCTR.
003450
003460     WRITE RPTLINE
003470         FROM COMPANY-TITLE-LINE
003480             AFTER ADVANCING TOP-OF-FORM.
003490     WRITE RPTLINE
003500         FROM COLUMN-HEADING-1
003510             AFTER ADVANCING 2 LINES.
003520     WRITE RPTLINE
003530         FROM BLANK-LINE
003540             AFTER ADVANCING 1 LINE.
