000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              CBLPOS04.
000120 AUTHOR.                  ASHLEY LINDQUIST.
000130 INSTALLATION.            RIVERBEND RETAIL SYSTEMS - POS GROUP.
000140 DATE-WRITTEN.            04/09/1991.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL.
000170
000180***************************************************************
000190* CBLPOS04 - OPEN CASHIER SESSION (DRAWER OPEN).               *
000200* POS-SESSION IS A RELATIVE FILE WHERE THE RELATIVE RECORD     *
000210* NUMBER DOUBLES AS SESS-ID.  FOR EACH OPEN REQUEST WE SCAN     *
000220* THE WHOLE FILE FROM RRN 1 TO FIND THE HIGHEST SESS-NUMBER     *
000230* ALREADY USED BY THIS CASHIER AND THE FIRST UNUSED RRN, THEN   *
000240* WRITE THE NEW SESSION RECORD THERE AS OPEN.                  *
000250*---------------------------------------------------------------
000260* CHANGE LOG                                                   *
000270* 04/09/91  AL   TKT-POS-009   ORIGINAL PROGRAM.                *   POS009
000280* 03/30/94  AL   TKT-POS-058   SESS-NUMBER IS NOW PER-CASHIER,   *
000290*                              NOT PER-DRAWER - TWO CASHIERS ON  *
000300*                              THE SAME REGISTER WERE SHARING    *
000310*                              ONE SEQUENCE.                     *
000320* 12/05/98  AL   TKT-POS-115   Y2K - NO DATE FIELD IS WRITTEN TO *
000330*                              POS-SESSION BY THIS PROGRAM,      *
000340*                              REVIEWED AND CLOSED.              *
000350* 05/20/24  AL   TKT-POS-160   SCAN LOOP NOW TRACKS SESS-NUMBER   *
000360*                              PER CASHIER NAME INSTEAD OF JUST   *
000370*                              COUNTING RECORDS.                 *
000380* 11/20/24  RL   TKT-POS-231   SWAPPED THE FUNCTION CURRENT-     *
000390*                              DATE CALL FOR ACCEPT FROM DATE -  *
000400*                              SAME FIX AS CBLPOS02.             *
000410***************************************************************
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     C01 IS TOP-OF-FORM.
000470
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500
000510     SELECT OPEN-REQUEST
000520         ASSIGN TO OPENREQ
000530         ORGANIZATION IS LINE SEQUENTIAL.
000540
000550     SELECT POS-SESSION
000560         ASSIGN TO SESSFILE
000570         ORGANIZATION IS RELATIVE
000580         ACCESS IS RANDOM
000590         RELATIVE KEY IS WS-SESS-RRN
000600         FILE STATUS IS WS-SESS-STATUS.
000610
000620     SELECT OPEN-RPT
000630         ASSIGN TO OPENRPT.
000640
000650 DATA DIVISION.
000660 FILE SECTION.
000670
000680 FD  OPEN-REQUEST
000690     LABEL RECORD IS STANDARD
000700     DATA RECORD IS OREQ-RECORD.
000710 01  OREQ-RECORD.
000720     05  OREQ-CASHIER-NAME       PIC X(80).
000730     05  OREQ-OPENING-CASH       PIC S9(8)V99   COMP-3.
000740     05  FILLER                  PIC X(15).
000750
000760 FD  POS-SESSION
000770     LABEL RECORD IS STANDARD
000780     DATA RECORD IS SESS-RECORD.
000790 COPY CBLSESS.
000800
000810 FD  OPEN-RPT
000820     LABEL RECORD IS OMITTED
000830     RECORD CONTAINS 132 CHARACTERS
000840     LINAGE IS 60 WITH FOOTING AT 55
000850     DATA RECORD IS RPTLINE.
000860
000870 01  RPTLINE                     PIC X(132).
000880
000890 WORKING-STORAGE SECTION.
000900
000910 01  WS-SESS-RRN                 PIC 9(9)       COMP.
000920 01  WS-SESS-STATUS              PIC XX         VALUE "00".
000930     88  WS-SESS-OK                     VALUE "00".
000940     88  WS-SESS-NOT-FOUND              VALUE "23".
000950
000960 01  WORK-AREA.
000970     05  C-PCTR                  PIC 99         VALUE ZERO.
000980     05  MORE-RECS               PIC XXX        VALUE "YES".
000990     05  WS-MORE-SLOTS           PIC XXX        VALUE "YES".
001000     05  FILLER                  PIC X(10)      VALUE SPACES.
001010
001020 01  WS-TODAY-DATE                PIC 9(8)      COMP.
001030 01  WS-TODAY-DATE-R REDEFINES WS-TODAY-DATE.
001040     05  WS-TODAY-CC             PIC 99.
001050     05  WS-TODAY-YY             PIC 99.
001060     05  WS-TODAY-MM             PIC 99.
001070     05  WS-TODAY-DD             PIC 99.
001080
001090 01  WS-RESULT-MSG                PIC X(30)     VALUE SPACES.
001100 01  WS-RESULT-MSG-R REDEFINES WS-RESULT-MSG.
001110     05  WS-MSG-CODE             PIC X(6).
001120     05  WS-MSG-TEXT             PIC X(24).
001130
001140 01  WS-COUNTERS.
001150     05  WS-OPENED-CTR           PIC 9(7)       COMP.
001160 01  WS-COUNTERS-R REDEFINES WS-COUNTERS.
001170     05  WS-COUNTER-VAL          PIC 9(7) COMP  OCCURS 1 TIMES.
001180
001190 01  WS-MAX-NUMBER                PIC 9(5)       COMP  VALUE ZERO.
001200 01  WS-NEXT-RRN                  PIC 9(9)       COMP  VALUE ZERO.
001210
001220 01  WS-TODAY-RAW                PIC 9(6).
001230 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
001240     05  WS-RAW-YY               PIC 99.
001250     05  WS-RAW-MM               PIC 99.
001260     05  WS-RAW-DD               PIC 99.
001270
001280 01  SYS-DATE.
001290     05  I-YEAR                  PIC 9(4).
001300     05  I-MONTH                 PIC 99.
001310     05  I-DAY                   PIC 99.
001320     05  FILLER                  PIC X(2)       VALUE SPACES.
001330
001340 01  COMPANY-TITLE-LINE.
001350     05  FILLER                  PIC X(6)   VALUE "DATE:".
001360     05  O-MONTH                 PIC 99.
001370     05  FILLER                  PIC X      VALUE "/".
001380     05  O-DAY                   PIC 99.
001390     05  FILLER                  PIC X      VALUE "/".
001400     05  O-YEAR                  PIC 9(4).
001410     05  FILLER                  PIC X(37)  VALUE SPACES.
001420     05  FILLER                  PIC X(34)  VALUE
001430         "RIVERBEND RETAIL - SESSION OPEN".
001440     05  FILLER                  PIC X(37)  VALUE SPACES.
001450     05  FILLER                  PIC X(6)   VALUE "PAGE:".
001460     05  O-PCTR                  PIC Z9.
001470
001480 01  COLUMN-HEADING-1.
001490     05  FILLER                  PIC X(7)   VALUE "SESS-ID".
001500     05  FILLER                  PIC X(4)   VALUE SPACES.
001510     05  FILLER                  PIC X(7)   VALUE "CASHIER".
001520     05  FILLER                  PIC X(17)  VALUE SPACES.
001530     05  FILLER                  PIC X(6)   VALUE "SESNUM".
001540     05  FILLER                  PIC X(5)   VALUE SPACES.
001550     05  FILLER                  PIC X(12)  VALUE "OPENING CASH".
001560
001570 01  DETAIL-LINE.
001580     05  O-SESS-ID               PIC ZZZZZZZZ9.
001590     05  FILLER                  PIC X(3)   VALUE SPACES.
001600     05  O-CASHIER-NAME          PIC X(24).
001610     05  FILLER                  PIC X(3)   VALUE SPACES.
001620     05  O-SESS-NUMBER           PIC ZZZZ9.
001630     05  FILLER                  PIC X(7)   VALUE SPACES.
001640     05  O-OPENING-CASH          PIC $$$$,$$$.99.
001650
001660 01  SUMMARY-LINE.
001670     05  FILLER                  PIC X(11)  VALUE "OPENED:   ".
001680     05  O-OPENED                PIC ZZZ,ZZ9.
001690     05  FILLER                  PIC X(97)  VALUE SPACES.
001700
001710 01  BLANK-LINE.
001720     05  FILLER                  PIC X(132) VALUE SPACES.
001730
001740 PROCEDURE DIVISION.
001750
001760 0000-CBLPOS04.
001770
001780     PERFORM 1000-INIT.
001790     PERFORM 2000-MAINLINE
001800         UNTIL MORE-RECS = "NO".
001810     PERFORM 3000-CLOSING.
001820     STOP RUN.
001830
001840 1000-INIT.
001850
001860     ACCEPT WS-TODAY-RAW FROM DATE.
001870     MOVE WS-RAW-MM TO I-MONTH.
001880     MOVE WS-RAW-DD TO I-DAY.
001890     IF WS-RAW-YY < 50
001900         COMPUTE I-YEAR = 2000 + WS-RAW-YY
001910     ELSE
001920         COMPUTE I-YEAR = 1900 + WS-RAW-YY
001930     END-IF.
001940     MOVE I-DAY TO O-DAY.
001950     MOVE I-MONTH TO O-MONTH.
001960     MOVE I-YEAR TO O-YEAR.
001970
001980     MOVE ZERO TO WS-OPENED-CTR.
001990
002000     OPEN INPUT OPEN-REQUEST.
002010     OPEN I-O POS-SESSION.
002020     OPEN OUTPUT OPEN-RPT.
002030
002040     PERFORM 9010-READ-REQUEST.
002050     PERFORM 9900-HEADING.
002060
002070 2000-MAINLINE.
002080
002090     PERFORM 2100-FIND-NEXT-SLOT.
002100     PERFORM 2200-WRITE-SESSION.
002110     PERFORM 2300-OUTPUT-LINE.
002120     PERFORM 9010-READ-REQUEST.
002130
002140 2100-FIND-NEXT-SLOT.
002150
002160     MOVE ZERO TO WS-MAX-NUMBER.
002170     MOVE 1 TO WS-SESS-RRN.
002180     MOVE "YES" TO WS-MORE-SLOTS.
002190
002200     PERFORM 2110-TEST-ONE-SLOT
002210         UNTIL WS-MORE-SLOTS = "NO".
002220
002230     MOVE WS-SESS-RRN TO WS-NEXT-RRN.
002240
002250 2110-TEST-ONE-SLOT.
002260
002270     READ POS-SESSION.
002280
002290     IF WS-SESS-NOT-FOUND
002300         MOVE "NO" TO WS-MORE-SLOTS
002310     ELSE
002320         IF SESS-CASHIER-NAME = OREQ-CASHIER-NAME
002330             AND SESS-NUMBER > WS-MAX-NUMBER
002340                 MOVE SESS-NUMBER TO WS-MAX-NUMBER
002350         END-IF
002360         ADD 1 TO WS-SESS-RRN
002370     END-IF.
002380
002390 2200-WRITE-SESSION.
002400
002410     MOVE WS-NEXT-RRN TO WS-SESS-RRN.
002420
002430     MOVE WS-SESS-RRN       TO SESS-ID.
002440     MOVE OREQ-CASHIER-NAME TO SESS-CASHIER-NAME.
002450     ADD 1 TO WS-MAX-NUMBER.
002460     MOVE WS-MAX-NUMBER     TO SESS-NUMBER.
002470     MOVE OREQ-OPENING-CASH TO SESS-OPENING-CASH.
002480     MOVE ZERO              TO SESS-CLOSING-CASH.
002490     MOVE ZERO              TO SESS-TOTAL-SALES.
002500     MOVE ZERO              TO SESS-TXN-COUNT.
002510     MOVE "OPEN"            TO SESS-STATUS.
002520
002530     WRITE SESS-RECORD
002540         INVALID KEY
002550             MOVE "SLOT TAKEN" TO WS-MSG-TEXT.
002560
002570     ADD 1 TO WS-OPENED-CTR.
002580
002590 2300-OUTPUT-LINE.
002600
002610     MOVE SESS-ID TO O-SESS-ID.
002620     MOVE SESS-CASHIER-NAME TO O-CASHIER-NAME.
002630     MOVE SESS-NUMBER TO O-SESS-NUMBER.
002640     MOVE SESS-OPENING-CASH TO O-OPENING-CASH.
002650
002660     WRITE RPTLINE
002670         FROM DETAIL-LINE
002680             AFTER ADVANCING 1 LINE
002690                 AT EOP
002700                     PERFORM 9900-HEADING.
002710
002720 3000-CLOSING.
002730
002740     MOVE WS-OPENED-CTR TO O-OPENED.
002750
002760     WRITE RPTLINE
002770         FROM BLANK-LINE
002780             AFTER ADVANCING 2 LINES.
002790     WRITE RPTLINE
002800         FROM SUMMARY-LINE
002810             AFTER ADVANCING 1 LINE.
002820
002830     CLOSE OPEN-REQUEST.
002840     CLOSE POS-SESSION.
002850     CLOSE OPEN-RPT.
002860
002870 9010-READ-REQUEST.
002880
002890     READ OPEN-REQUEST
002900         AT END
002910             MOVE "NO" TO MORE-RECS.
002920
002930 9900-HEADING.
002940
002950     ADD 1 TO C-PCTR.
002960     MOVE C-PCTR TO O-PCTR.
002970
002980     WRITE RPTLINE
002990         FROM COMPANY-TITLE-LINE
003000             AFTER ADVANCING TOP-OF-FORM.
003010     WRITE RPTLINE
003020         FROM COLUMN-HEADING-1
003030             AFTER ADVANCING 2 LINES.
003040     WRITE RPTLINE
003050         FROM BLANK-LINE
003060             AFTER ADVANCING 1 LINE.
