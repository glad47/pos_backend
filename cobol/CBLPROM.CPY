000100***************************************************************
000110* CBLPROM - PROMOTION MASTER FILE RECORD.                     *
000120* DISCOUNT RULES KEYED BY BARCODE, CATEGORY, OR CATALOG-WIDE,  *
000130* WITH AN ACTIVE DATE WINDOW.  LINE-SEQUENTIAL, READ-ONLY      *
000140* REFERENCE LIST - SMALL ENOUGH TO SCAN IN FULL EVERY LINE OF  *
000150* EVERY ORDER, SO NO TABLE-LOAD CEILING WORRIES HERE LIKE      *
000160* CBLPRDT HAS.                                                *
000170*---------------------------------------------------------------
000180* 03/18/24  AL   TKT-POS-122   ORIGINAL COPYBOOK.              *    POS122
000190* 07/09/24  AL   TKT-POS-181   SPLIT PROM-START/END-DATE INTO  *    POS181
000200*                              CC/YY/MM/DD VIEWS FOR THE       *
000210*                              WINDOW-CHECK RATS NEST WE HAD   *
000220*                              IN THE OLD IN-LINE COMPARE.     *
000230***************************************************************
000240 01  PROM-RECORD.
000250     05  PROM-NAME               PIC X(80).
000260     05  PROM-DISCOUNT-TYPE      PIC X(1).
000270         88  PROM-IS-PERCENT           VALUE "P".
000280         88  PROM-IS-FIXED-AMT          VALUE "F".
000290     05  PROM-DISCOUNT-VALUE     PIC S9(6)V99   COMP-3.
000300     05  PROM-MIN-PURCHASE       PIC S9(8)V99   COMP-3.
000310     05  PROM-MAX-DISCOUNT       PIC S9(8)V99   COMP-3.
000320     05  PROM-PRODUCT-BARCODE    PIC X(50).
000330     05  PROM-CATEGORY           PIC X(30).
000340     05  PROM-START-DATE         PIC 9(8).
000350     05  PROM-START-DATE-R REDEFINES PROM-START-DATE.
000360         10  PROM-START-CC       PIC 99.
000370         10  PROM-START-YY       PIC 99.
000380         10  PROM-START-MM       PIC 99.
000390         10  PROM-START-DD       PIC 99.
000400     05  PROM-END-DATE           PIC 9(8).
000410     05  PROM-END-DATE-R REDEFINES PROM-END-DATE.
000420         10  PROM-END-CC         PIC 99.
000430         10  PROM-END-YY         PIC 99.
000440         10  PROM-END-MM         PIC 99.
000450         10  PROM-END-DD         PIC 99.
000460     05  PROM-ACTIVE             PIC X(1).
000470         88  PROM-IS-ACTIVE             VALUE "Y".
000480     05  FILLER                  PIC X(10).
