000100***************************************************************
000110* CBLCART - CART-ITEM INPUT RECORD.                           *
000120* ONE SCANNED LINE PER RECORD, LINE-SEQUENTIAL, READ IN SCAN   *
000130* ORDER.  ONE CART PER CBLPOS05 RUN.                          *
000140*---------------------------------------------------------------
000150* 03/04/24  AL   TKT-POS-101   ORIGINAL COPYBOOK.              *    POS101
000160***************************************************************
000170 01  CART-RECORD.
000180     05  CART-BARCODE            PIC X(50).
000190     05  CART-QUANTITY           PIC 9(5)       COMP-3.
000200     05  FILLER                  PIC X(20).
