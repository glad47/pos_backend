000100***************************************************************
000110* CBLPRDM - PRODUCT MASTER FILE RECORD.                       *
000120* CATALOG RECORD, ONE PER BARCODE.  FILE IS CARRIED AS A       *
000130* SEQUENTIAL FILE SORTED ASCENDING BY PRDM-BARCODE - THE SHOP  *
000140* HAS NO ISAM SUPPORT ON THIS BOX SO THE INDEXED LOOKUP IS     *
000150* DONE AGAINST THE IN-MEMORY TABLE IN CBLPRDT, NOT AGAINST     *
000160* THIS FILE DIRECTLY.  KEEP THIS COPYBOOK AND CBLPRDT IN SYNC  *
000170* FIELD-FOR-FIELD - CBLPOS02 RELOADS THE TABLE FROM THIS       *
000180* RECORD SHAPE EVERY RUN.                                     *
000190*---------------------------------------------------------------
000200* 03/11/24  AL   TKT-POS-118   ORIGINAL COPYBOOK.              *    POS118
000210* 09/02/24  AL   TKT-POS-204   ADDED PRDM-TAX-RATE WHEN TAX     *   POS204
000220*                              ENGINE WAS SPLIT OUT OF PRICING.*
000230***************************************************************
000240 01  PRDM-RECORD.
000250     05  PRDM-BARCODE            PIC X(50).
000260     05  PRDM-NAME               PIC X(80).
000270     05  PRDM-PRICE              PIC S9(8)V99   COMP-3.
000280     05  PRDM-STOCK              PIC S9(7)      COMP-3.
000290     05  PRDM-CATEGORY           PIC X(30).
000300     05  PRDM-TAX-RATE           PIC S9V9999    COMP-3.
000310     05  PRDM-ACTIVE             PIC X(1).
000320         88  PRDM-IS-ACTIVE            VALUE "Y".
000330         88  PRDM-IS-INACTIVE          VALUE "N".
000340     05  FILLER                  PIC X(15).
