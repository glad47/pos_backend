000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.              CBLPOS06.
000120 AUTHOR.                  ASHLEY LINDQUIST.
000130 INSTALLATION.            RIVERBEND RETAIL SYSTEMS - POS GROUP.
000140 DATE-WRITTEN.            05/21/1991.
000150 DATE-COMPILED.
000160 SECURITY.                COMPANY CONFIDENTIAL.
000170
000180***************************************************************
000190* CBLPOS06 - CLOSE CASHIER SESSION.                           *
000200* TAKES ONE CLOSE REQUEST, RE-SCANS THE WHOLE ORDER FILE FOR    *
000210* THAT SESSION NUMBER SO THE DRAWER'S TOTALS ARE RECOMPUTED     *
000220* FROM SOURCE RATHER THAN TRUSTED FROM WHATEVER CBLPOS05 LEFT   *
000230* ON THE RECORD, AND REWRITES THE SESSION AS CLOSED.           *
000240*---------------------------------------------------------------
000250* CHANGE LOG                                                   *
000260* 05/21/91  AL   TKT-POS-013   ORIGINAL PROGRAM.                *   POS013
000270* 09/14/93  AL   TKT-POS-042   SALES TOTAL NOW EXCLUDES VOIDED   *
000280*                              ORDERS - CASHIER COMPLAINT THAT   *
000290*                              A VOID WAS STILL COUNTED AGAINST *
000300*                              THE DRAWER.                      *
000310* 01/22/96  AL   TKT-POS-079   TXN-COUNT NOW COUNTS EVERY ORDER  *
000320*                              ON THE SESSION, VOIDED OR NOT -   *
000330*                              AUDIT WANTED A TRUE RING COUNT.  *
000340* 12/10/98  AL   TKT-POS-117   Y2K REVIEW - NO DATE FIELDS ON    *
000350*                              THIS PROGRAM, NO CHANGES NEEDED.  *
000360* 11/20/24  RL   TKT-POS-231   SWAPPED FUNCTION CURRENT-DATE     *
000370*                              FOR ACCEPT FROM DATE.             *
000380***************************************************************
000390
000400 ENVIRONMENT DIVISION.
000410 CONFIGURATION SECTION.
000420 SPECIAL-NAMES.
000430     C01 IS TOP-OF-FORM.
000440
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470
000480     SELECT CLOSE-CTL
000490         ASSIGN TO CLOSECTL
000500         ORGANIZATION IS LINE SEQUENTIAL.
000510
000520     SELECT POS-SESSION
000530         ASSIGN TO SESSFILE
000540         ORGANIZATION IS RELATIVE
000550         ACCESS IS RANDOM
000560         RELATIVE KEY IS WS-SESS-RRN
000570         FILE STATUS IS WS-SESS-STATUS.
000580
000590     SELECT ORDER-MASTER
000600         ASSIGN TO ORDRFILE
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620
000630     SELECT CLOSE-RPT
000640         ASSIGN TO CLOSERPT.
000650
000660 DATA DIVISION.
000670 FILE SECTION.
000680
000690 FD  CLOSE-CTL
000700     LABEL RECORD IS STANDARD
000710     DATA RECORD IS CCTL-RECORD.
000720 01  CCTL-RECORD.
000730     05  CCTL-SESSION-ID          PIC 9(9)       COMP-3.
000740     05  CCTL-CLOSING-CASH        PIC S9(8)V99   COMP-3.
000750     05  FILLER                   PIC X(13).
000760
000770 FD  POS-SESSION
000780     LABEL RECORD IS STANDARD
000790     DATA RECORD IS SESS-RECORD.
000800 COPY CBLSESS.
000810
000820 FD  ORDER-MASTER
000830     LABEL RECORD IS STANDARD
000840     DATA RECORD IS ORDR-RECORD.
000850 COPY CBLORDR.
000860
000870 FD  CLOSE-RPT
000880     LABEL RECORD IS OMITTED
000890     RECORD CONTAINS 132 CHARACTERS
000900     LINAGE IS 60 WITH FOOTING AT 55
000910     DATA RECORD IS CRPT-LINE.
000920
000930 01  CRPT-LINE                    PIC X(132).
000940
000950 WORKING-STORAGE SECTION.
000960
000970 01  WS-SESS-RRN                  PIC 9(9)       COMP.
000980 01  WS-SESS-STATUS               PIC XX         VALUE "00".
000990     88  WS-SESS-OK                      VALUE "00".
001000     88  WS-SESS-NOT-FOUND               VALUE "23".
001010
001020 01  WORK-AREA.
001030     05  C-PCTR                   PIC 99         VALUE ZERO.
001040     05  MORE-ORDERS              PIC XXX        VALUE "YES".
001050     05  WS-SESSION-FOUND-SW      PIC XXX        VALUE "NO".
001060         88  WS-SESSION-FOUND            VALUE "YES".
001070     05  FILLER                   PIC X(10)      VALUE SPACES.
001080
001090 01  WS-TODAY-RAW                 PIC 9(6).
001100 01  WS-TODAY-RAW-R REDEFINES WS-TODAY-RAW.
001110     05  WS-RAW-YY                PIC 99.
001120     05  WS-RAW-MM                PIC 99.
001130     05  WS-RAW-DD                PIC 99.
001140
001150 01  SYS-DATE.
001160     05  I-YEAR                   PIC 9(4).
001170     05  I-MONTH                  PIC 99.
001180     05  I-DAY                    PIC 99.
001190     05  FILLER                   PIC X(2)       VALUE SPACES.
001200
001210 01  WS-TOTALS.
001220     05  WS-SALES-TOTAL           PIC S9(10)V99  COMP-3.
001230     05  WS-TXN-COUNT             PIC 9(7)       COMP-3.
001240 01  WS-TOTALS-R REDEFINES WS-TOTALS.
001250     05  WS-TOTALS-VAL            PIC S9(10)V99  COMP-3
001260                                   OCCURS 2 TIMES.
001270
001280 01  WS-RESULT-MSG.
001290     05  WS-RESULT-CODE           PIC X(4).
001300     05  WS-RESULT-TEXT           PIC X(30).
001310 01  WS-RESULT-MSG-R REDEFINES WS-RESULT-MSG.
001320     05  WS-RESULT-FULL           PIC X(34).
001330
001340 01  COMPANY-TITLE-LINE.
001350     05  FILLER                   PIC X(6)   VALUE "DATE:".
001360     05  O-MONTH                  PIC 99.
001370     05  FILLER                   PIC X      VALUE "/".
001380     05  O-DAY                    PIC 99.
001390     05  FILLER                   PIC X      VALUE "/".
001400     05  O-YEAR                   PIC 9(4).
001410     05  FILLER                   PIC X(35)  VALUE SPACES.
001420     05  FILLER                   PIC X(36)  VALUE
001430         "RIVERBEND RETAIL - SESSION CLOSE".
001440     05  FILLER                   PIC X(35)  VALUE SPACES.
001450     05  FILLER                   PIC X(6)   VALUE "PAGE:".
001460     05  O-PCTR                   PIC Z9.
001470
001480 01  CLOSE-SUMMARY-LINE.
001490     05  FILLER                   PIC X(10)  VALUE "SESSION:".
001500     05  O-SESS-ID                PIC ZZZZZZZZ9.
001510     05  FILLER                   PIC X(5)   VALUE SPACES.
001520     05  FILLER                   PIC X(9)   VALUE "CASHIER:".
001530     05  O-CASHIER-NAME           PIC X(30).
001540     05  FILLER                   PIC X(5)   VALUE SPACES.
001550     05  FILLER                   PIC X(7)   VALUE "TOTAL:".
001560     05  O-TOTAL-SALES            PIC $$$,$$$,$$9.99.
001570     05  FILLER                   PIC X(3)   VALUE SPACES.
001580     05  FILLER                   PIC X(6)   VALUE "TXNS:".
001590     05  O-TXN-COUNT              PIC ZZZZ9.
001600     05  FILLER                   PIC X(20)  VALUE SPACES.
001610
001620 01  VARIANCE-LINE.
001630     05  FILLER                   PIC X(16)  VALUE
001640         "CASH VARIANCE:".
001650     05  O-VARIANCE               PIC -$$$,$$9.99.
001660     05  FILLER                   PIC X(98)  VALUE SPACES.
001670
001680 01  REJECT-LINE.
001690     05  FILLER                   PIC X(16)  VALUE
001700         "CLOSE REJECTED:".
001710     05  O-REJ-REASON             PIC X(30).
001720     05  FILLER                   PIC X(9)   VALUE "SESS-ID:".
001730     05  O-REJ-SESS-ID            PIC ZZZZZZZZ9.
001740     05  FILLER                   PIC X(68)  VALUE SPACES.
001750
001760 01  BLANK-LINE.
001770     05  FILLER                   PIC X(132) VALUE SPACES.
001780
001790 PROCEDURE DIVISION.
001800
001810 0000-CBLPOS06.
001820
001830     PERFORM 1000-INIT.
001840     PERFORM 2000-MAINLINE.
001850     PERFORM 3000-CLOSING.
001860     STOP RUN.
001870
001880 1000-INIT.
001890
001900     ACCEPT WS-TODAY-RAW FROM DATE.
001910     MOVE WS-RAW-MM TO I-MONTH.
001920     MOVE WS-RAW-DD TO I-DAY.
001930     IF WS-RAW-YY < 50
001940         COMPUTE I-YEAR = 2000 + WS-RAW-YY
001950     ELSE
001960         COMPUTE I-YEAR = 1900 + WS-RAW-YY
001970     END-IF.
001980     MOVE I-DAY TO O-DAY.
001990     MOVE I-MONTH TO O-MONTH.
002000     MOVE I-YEAR TO O-YEAR.
002010
002020     MOVE ZERO TO WS-SALES-TOTAL.
002030     MOVE ZERO TO WS-TXN-COUNT.
002040
002050     OPEN OUTPUT CLOSE-RPT.
002060     PERFORM 9900-HEADING.
002070
002080     OPEN INPUT CLOSE-CTL.
002090     READ CLOSE-CTL.
002100     CLOSE CLOSE-CTL.
002110
002120     OPEN I-O POS-SESSION.
002130     MOVE CCTL-SESSION-ID TO WS-SESS-RRN.
002140     READ POS-SESSION.
002150
002160     IF WS-SESS-NOT-FOUND
002170         MOVE "NO" TO WS-SESSION-FOUND-SW
002180         MOVE "SESSION NOT FOUND" TO WS-RESULT-TEXT
002190     ELSE
002200         IF SESS-IS-CLOSED
002210             MOVE "NO" TO WS-SESSION-FOUND-SW
002220             MOVE "SESSION ALREADY CLOSED" TO WS-RESULT-TEXT
002230         ELSE
002240             SET WS-SESSION-FOUND TO TRUE
002250         END-IF
002260     END-IF.
002270
002280 2000-MAINLINE.
002290
002300     IF WS-SESSION-FOUND
002310         PERFORM 2100-SCAN-ORDERS
002320         PERFORM 2200-CLOSE-SESSION
002330     ELSE
002340         PERFORM 2900-REJECT-CLOSE
002350     END-IF.
002360
002370 2100-SCAN-ORDERS.
002380
002390     OPEN INPUT ORDER-MASTER.
002400     PERFORM 9000-READ-ORDER.
002410     PERFORM 2110-SCAN-ONE-ORDER
002420         UNTIL MORE-ORDERS = "NO".
002430     CLOSE ORDER-MASTER.
002440
002450 2110-SCAN-ONE-ORDER.
002460
002470     IF ORDR-SESSION-ID = CCTL-SESSION-ID
002480         ADD 1 TO WS-TXN-COUNT
002490         IF ORDR-IS-COMPLETED
002500             ADD ORDR-TOTAL-AMT TO WS-SALES-TOTAL
002510         END-IF
002520     END-IF.
002530     PERFORM 9000-READ-ORDER.
002540
002550 2200-CLOSE-SESSION.
002560
002570     MOVE WS-SALES-TOTAL TO SESS-TOTAL-SALES.
002580     MOVE WS-TXN-COUNT TO SESS-TXN-COUNT.
002590     MOVE CCTL-CLOSING-CASH TO SESS-CLOSING-CASH.
002600     MOVE "CLOSED" TO SESS-STATUS.
002610     REWRITE SESS-RECORD.
002620
002630     MOVE SESS-ID TO O-SESS-ID.
002640     MOVE SESS-CASHIER-NAME TO O-CASHIER-NAME.
002650     MOVE SESS-TOTAL-SALES TO O-TOTAL-SALES.
002660     MOVE SESS-TXN-COUNT TO O-TXN-COUNT.
002670     WRITE CRPT-LINE
002680         FROM CLOSE-SUMMARY-LINE
002690             AFTER ADVANCING 1 LINE.
002700
002710     COMPUTE O-VARIANCE =
002720         SESS-CLOSING-CASH - SESS-OPENING-CASH - SESS-TOTAL-SALES.
002730     WRITE CRPT-LINE
002740         FROM VARIANCE-LINE
002750             AFTER ADVANCING 1 LINE.
002760
002770 2900-REJECT-CLOSE.
002780
002790     MOVE WS-RESULT-TEXT TO O-REJ-REASON.
002800     MOVE CCTL-SESSION-ID TO O-REJ-SESS-ID.
002810     WRITE CRPT-LINE
002820         FROM REJECT-LINE
002830             AFTER ADVANCING 1 LINE.
002840
002850 3000-CLOSING.
002860
002870     CLOSE POS-SESSION.
002880     CLOSE CLOSE-RPT.
002890
002900 9000-READ-ORDER.
002910
002920     READ ORDER-MASTER
002930         AT END
002940             MOVE "NO" TO MORE-ORDERS.
002950
002960 9900-HEADING.
002970
002980     ADD 1 TO C-PCTR.
002990     MOVE C-PCTR TO O-PCTR.
003000
003010     WRITE CRPT-LINE
003020         FROM COMPANY-TITLE-LINE
003030             AFTER ADVANCING TOP-OF-FORM.
003040     WRITE CRPT-LINE
003050         FROM BLANK-LINE
003060             AFTER ADVANCING 2 LINES.
