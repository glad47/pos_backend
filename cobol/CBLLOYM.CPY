000100***************************************************************
000110* CBLLOYM - LOYALTY MASTER FILE RECORD.                       *
000120* QUANTITY-BASED OFFER, EITHER A STRAIGHT DISCOUNT-ON-QUANTITY *
000130* (LOYM-TYPE 0) OR A BUY-X-GET-Y REWARD (LOYM-TYPE 1).         *
000140* LINE-SEQUENTIAL, READ-ONLY REFERENCE LIST - CBLPOS03 ONLY    *
000150* EVER APPENDS TO THIS FILE, NEVER REWRITES AN EXISTING ROW,   *
000160* SINCE THE IMPORT HAS NO NATURAL KEY TO MATCH AGAINST.        *
000170*---------------------------------------------------------------
000180* 04/02/24  AL   TKT-POS-129   ORIGINAL COPYBOOK.              *    POS129
000190* 07/09/24  AL   TKT-POS-181   SPLIT START/END-DATE INTO       *    POS181
000200*                              CC/YY/MM/DD VIEWS, SAME AS WE   *
000210*                              DID ON CBLPROM THAT WEEK.       *
000220***************************************************************
000230 01  LOYM-RECORD.
000240     05  LOYM-NAME               PIC X(80).
000250     05  LOYM-TYPE               PIC 9(1).
000260         88  LOYM-IS-DISCOUNT           VALUE 0.
000270         88  LOYM-IS-BUY-X-GET-Y        VALUE 1.
000280     05  LOYM-TRIGGER-BARCODES   PIC X(200).
000290     05  LOYM-REWARD-BARCODES    PIC X(200).
000300     05  LOYM-MIN-QTY            PIC 9(4)       COMP-3.
000310     05  LOYM-MAX-QTY            PIC 9(4)       COMP-3.
000320     05  LOYM-REWARD-QTY         PIC 9(4)       COMP-3.
000330     05  LOYM-DISCOUNT-PCT       PIC S9(3)V99   COMP-3.
000340     05  LOYM-DISCOUNT-AMT       PIC S9(8)V99   COMP-3.
000350     05  LOYM-AFTER-DISCOUNT     PIC S9(8)V99   COMP-3.
000360     05  LOYM-TOTAL-PRICE        PIC S9(8)V99   COMP-3.
000370     05  LOYM-START-DATE         PIC 9(8).
000380     05  LOYM-START-DATE-R REDEFINES LOYM-START-DATE.
000390         10  LOYM-START-CC       PIC 99.
000400         10  LOYM-START-YY       PIC 99.
000410         10  LOYM-START-MM       PIC 99.
000420         10  LOYM-START-DD       PIC 99.
000430     05  LOYM-END-DATE           PIC 9(8).
000440     05  LOYM-END-DATE-R REDEFINES LOYM-END-DATE.
000450         10  LOYM-END-CC         PIC 99.
000460         10  LOYM-END-YY         PIC 99.
000470         10  LOYM-END-MM         PIC 99.
000480         10  LOYM-END-DD         PIC 99.
000490     05  LOYM-ACTIVE             PIC X(1).
000500         88  LOYM-IS-ACTIVE             VALUE "Y".
000510     05  FILLER                  PIC X(10).
