000100***************************************************************
000110* CBLLOYT - LOYALTY MASTER IN-MEMORY TABLE.                   *
000120* CBLPOS05 LOADS THE WHOLE CBLLOYM FILE ONCE AT OPEN TIME AND  *
000130* RE-SCANS IT IN FULL FOR EVERY CART LINE, SAME APPROACH AS    *
000140* CBLPROT FOR PROMOTIONS.                                     *
000150*---------------------------------------------------------------
000160* 04/02/24  AL   TKT-POS-129   ORIGINAL COPYBOOK, 150 ENTRIES. *    POS129
000170***************************************************************
000180 01  LOYT-CONTROL.
000190     05  LOYT-COUNT              PIC 9(4)       COMP.
000200     05  LOYT-IX                 PIC 9(4)       COMP.
000210     05  FILLER                  PIC X(5)       VALUE SPACES.
000220
000230 01  LOYT-TABLE.
000240     05  LOYT-ENTRY OCCURS 150 TIMES.
000250         10  LOYT-NAME           PIC X(80).
000260         10  LOYT-TYPE           PIC 9(1).
000270         10  LOYT-TRIGGER-BARCODES PIC X(200).
000280         10  LOYT-REWARD-BARCODES  PIC X(200).
000290         10  LOYT-MIN-QTY        PIC 9(4)       COMP-3.
000300         10  LOYT-MAX-QTY        PIC 9(4)       COMP-3.
000310         10  LOYT-REWARD-QTY     PIC 9(4)       COMP-3.
000320         10  LOYT-DISCOUNT-PCT   PIC S9(3)V99   COMP-3.
000330         10  LOYT-DISCOUNT-AMT   PIC S9(8)V99   COMP-3.
000340         10  LOYT-AFTER-DISCOUNT PIC S9(8)V99   COMP-3.
000350         10  LOYT-TOTAL-PRICE    PIC S9(8)V99   COMP-3.
000360         10  LOYT-START-DATE     PIC 9(8).
000370         10  LOYT-END-DATE       PIC 9(8).
000380         10  LOYT-ACTIVE         PIC X(1).
000390         10  FILLER              PIC X(9).
